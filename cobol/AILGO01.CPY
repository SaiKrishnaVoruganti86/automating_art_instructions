000100******************************************************************00AI02
000200*    COPY       : AILGO01                                       *00AI02
000300*    APLICACION : ARTE E INSTRUCCIONES DE PRODUCCION            *00AI02
000400*    DESCRIPCION: MAESTRO DE LOGOS (LOGODB), UN RENGLON POR      *00AI02
000500*                 SKU DE LOGO.  DISTINGUE BORDADO (EMB) DE      *00AI02
000600*                 TRANSFERENCIA DE CALOR (HT); LOS CAMPOS DE    *00AI02
000700*                 UN TIPO DEBEN QUEDAR EN BLANCO PARA EL OTRO.  *00AI02
000800*    PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA 03/02/2024 *00AI02
000900*    ACTUALIZA  : J. HERNANDEZ (JHDZ)          FECHA 14/06/2024 *00AI02
001000*                 SE AMPLIA LA TABLA DE COLORES DE BORDADO DE   *00AI02
001100*                 8 A 15 CASILLAS.  TICKET AI-0241              *00AI02
001200*    ACTUALIZA  : M. OSORIO (MOSO)             FECHA 02/09/2024 *00AI02
001300*                 SE AGREGA INDICADOR DB-REG-ESTADO Y SE PONE   *00AI02
001400*                 RELLENO FINAL PARA CRECIMIENTO FUTURO.        *00AI02
001500*                 TICKET AI-0255                                *00AI02
001600******************************************************************00AI02
001700 01  REG-LOGO-MAESTRO.                                          00AI02
001800     05  DB-LOGO-SKU             PIC X(06).                     00AI02
001900*        LLAVE -- CEROS A LA IZQUIERDA SON SIGNIFICATIVOS       00AI02
002000     05  DB-CLIENTE              PIC X(35).                     00AI02
002100     05  DB-LOGO-POSICION        PIC X(30).                     00AI02
002200*        UBICACION DEL LOGO EN LA PRENDA (EJ. LEFT CHEST)       00AI02
002300     05  DB-TIPO-OPERACION       PIC X(03).                     00AI02
002400         88  DB-ES-BORDADO                   VALUE 'EMB'.       00AI02
002500         88  DB-ES-TRANSFERENCIA             VALUE 'HT '.       00AI02
002600     05  DB-TAMANO-LOGO          PIC X(15).                     00AI02
002700     05  FILLER                  PIC X(05).                     00AI02
002800******************************************************************00AI02
002900*              B L O Q U E   D E   B O R D A D O                 *00AI02
003000******************************************************************00AI02
003100     05  DB-BLOQUE-BORDADO.                                     00AI02
003200         10  DB-PUNTADAS         PIC X(08).                     00AI02
003300*            CONTEO DE PUNTADAS -- SOLO BORDADO                 00AI02
003400         10  DB-ARCHIVO-ARTE     PIC X(30).                     00AI02
003500*            NOMBRE DEL ARCHIVO DE ARTE DIGITALIZADO            00AI02
003600         10  DB-NOTAS            PIC X(60).                     00AI02
003700*            NOTAS LIBRES DE PRODUCCION                         00AI02
003800         10  DB-TABLA-COLORES.                                  00AI02
003900             15  DB-LOGO-COLOR   PIC X(20)  OCCURS 15 TIMES.     00AI02
004000*                HILOS 1-15 -- SOLO BORDADO                     00AI02
004100         10  FILLER              PIC X(10).                     00AI02
004200******************************************************************00AI02
004300*        B L O Q U E   D E   T R A N S F E R E N C I A           *00AI02
004400******************************************************************00AI02
004500     05  DB-BLOQUE-TRANSFERENCIA.                                00AI02
004600         10  DB-HT-LOGO-COLOR    PIC X(20).                     00AI02
004700*            COLOR UNICO DEL LOGO -- SOLO TRANSFERENCIA         00AI02
004800         10  DB-HT-MATERIAL      PIC X(20).                     00AI02
004900         10  DB-HT-TEMPERATURA   PIC X(10).                     00AI02
005000         10  DB-HT-TIEMPO        PIC X(10).                     00AI02
005100         10  DB-HT-PRESION       PIC X(10).                     00AI02
005200         10  DB-HT-PELADO        PIC X(10).                     00AI02
005300*            TIPO DE PELADO (HOT/COLD)                          00AI02
005400         10  FILLER              PIC X(10).                     00AI02
005500     05  DB-REG-ESTADO           PIC X(01)  VALUE '1'.          00AI02
005600         88  DB-REG-ACTIVO                   VALUE '1'.         00AI02
005700         88  DB-REG-INACTIVO                 VALUE '0'.         00AI02
005800     05  FILLER                  PIC X(29).                    00AI02
