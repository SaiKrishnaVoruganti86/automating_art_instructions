000100******************************************************************00AI04
000200*    COPY       : AITKT01                                       *00AI04
000300*    APLICACION : ARTE E INSTRUCCIONES DE PRODUCCION            *00AI04
000400*    DESCRIPCION: RENGLON GENERICO DE IMPRESION PARA EL ARCHIVO *00AI04
000500*                 TICKETS (TARJETA DE INSTRUCCIONES DE ARTE).   *00AI04
000600*                 EL PROGRAMA ARMA CADA LINEA EN WORKING-STORAGE*00AI04
000700*                 Y LA TRASLADA AQUI ANTES DE ESCRIBIR.         *00AI04
000800*    PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA 03/02/2024 *00AI04
000900******************************************************************00AI04
001000 01  REG-TICKET-LINEA.                                          00AI04
001100     05  TKT-TEXTO               PIC X(79).                     00AI04
001200     05  FILLER                  PIC X(01).                     00AI04
