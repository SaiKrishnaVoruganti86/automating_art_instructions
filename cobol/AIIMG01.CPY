000100******************************************************************00AI03
000200*    COPY       : AIIMG01                                       *00AI03
000300*    APLICACION : ARTE E INSTRUCCIONES DE PRODUCCION            *00AI03
000400*    DESCRIPCION: INDICE DE IMAGENES DE LOGO (LOGOIMG), UN      *00AI03
000500*                 RENGLON POR VARIANTE DE IMAGEN DIGITALIZADA.  *00AI03
000600*                 SOLO INTERESA AL NEGOCIO SI EXISTE AL MENOS   *00AI03
000700*                 UNA IMAGEN POR SKU.                           *00AI03
000800*    PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA 03/02/2024 *00AI03
000900******************************************************************00AI03
001000 01  REG-LOGO-IMAGEN.                                           00AI03
001100     05  IMG-LOGO-SKU            PIC X(06).                     00AI03
001200     05  IMG-SUFIJO              PIC X(01).                     00AI03
001300*        LETRA DE VARIANTE a-z                                  00AI03
001400     05  IMG-NOMBRE-ARCHIVO      PIC X(40).                     00AI03
001500     05  FILLER                  PIC X(13).                     00AI03
