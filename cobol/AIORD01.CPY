000100******************************************************************00AI01
000200*    COPY       : AIORD01                                       *00AI01
000300*    APLICACION : ARTE E INSTRUCCIONES DE PRODUCCION            *00AI01
000400*    DESCRIPCION: LAYOUT DEL RENGLON DE PEDIDO DE VENTA, TAL    *00AI01
000500*                 COMO LO ENTREGA EL SISTEMA DE ORDENES (ORDERS)*00AI01
000600*                 UNA OCURRENCIA POR CADA PRENDA/LOGO DEL       *00AI01
000700*                 PEDIDO.                                      *00AI01
000800*    PROGRAMADOR: E. RAMIREZ (PEDR)            FECHA 03/02/2024 *00AI01
000900*    ACTUALIZA  : J. HERNANDEZ (JHDZ)          FECHA 14/06/2024 *00AI01
001000*                 SE AGREGAN LOS CAMPOS DE RESPALDO DE LOGO     *00AI01
001100*                 (POSICION, PUNTADAS, NOTAS, ARCHIVO) PARA     *00AI01
001200*                 CUANDO EL MAESTRO DE LOGOS NO LOS TRAE.       *00AI01
001300*                 TICKET AI-0233                               *00AI01
001400******************************************************************00AI01
001500 01  REG-ORD-LINEA.                                             00AI01
001600     05  ORD-DOC-NUMERO          PIC X(10).                     00AI01
001700*        -----------------------------------------------       00AI01
001800*        NUMERO DE PEDIDO DE VENTA ("DOCUMENT NUMBER")          00AI01
001900*        -----------------------------------------------       00AI01
002000     05  ORD-CLIENTE             PIC X(35).                     00AI01
002100     05  ORD-FECHA-ENTREGA-CRD   PIC X(10).                     00AI01
002200*        FECHA DE ENTREGA, CRUDA (SERIAL O VARIOS FORMATOS)     00AI01
002300     05  ORD-ESTADO-APROBACION   PIC X(15).                     00AI01
002400*        "NOT APPROVED" = PEDIDO DETENIDO                       00AI01
002500     05  ORD-ESTILO-VENDOR       PIC X(15).                     00AI01
002600     05  ORD-COLOR-PRENDA        PIC X(20).                     00AI01
002700     05  ORD-SUBCATEGORIA        PIC X(20).                     00AI01
002800*        DESCRIPCION / SUBCATEGORIA DE LA PRENDA                00AI01
002900     05  ORD-CANTIDAD            PIC 9(07).                     00AI01
003000     05  ORD-LOGO-SKU            PIC X(06).                     00AI01
003100*        PUEDE TRAER CEROS A LA IZQUIERDA SIGNIFICATIVOS        00AI01
003200     05  ORD-OPER-CODIGO         PIC X(04).                     00AI01
003300*        CODIGO OPERACIONAL, TEXTO NUMERICO ("00" = INVALIDO)   00AI01
003400     05  ORD-OPER-CODIGO-LISTA   PIC X(40).                     00AI01
003500*        LISTA DE CODIGOS DE OPERACION SEPARADOS POR COMA       00AI01
003600*        (SOLO APLICA CUANDO EL CODIGO OPERACIONAL ES > 89)     00AI01
003700     05  ORD-LOGO-POSICION-RESP  PIC X(30).                     00AI01
003800*        POSICION DE LOGO DE RESPALDO (SI EL MAESTRO NO LA TRAE)00AI01
003900     05  ORD-PUNTADAS-RESP       PIC X(08).                     00AI01
004000*        CONTEO DE PUNTADAS DE RESPALDO                         00AI01
004100     05  ORD-NOTAS-RESP          PIC X(60).                     00AI01
004200*        NOTAS DE RESPALDO                                      00AI01
004300     05  ORD-ARCHIVO-ARTE-RESP   PIC X(30).                     00AI01
004400*        NOMBRE DE ARCHIVO DE ARTE DE RESPALDO                  00AI01
004500     05  FILLER                  PIC X(20).                     00AI01
