000100******************************************************************ARTI01
000200* FECHA       : 03/02/2024                                        ARTI01
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                 ARTI01
000400* APLICACION  : ARTE E INSTRUCCIONES DE PRODUCCION                ARTI01
000500* PROGRAMA    : ARTI1B01                                          ARTI01
000600* TIPO        : BATCH                                             ARTI01
000700* DESCRIPCION : LEE LOS RENGLONES DE PEDIDO DE VENTA (ORDERS      ARTI01
000800*             : LOS VALIDA CONTRA EL MAESTRO DE LOGOS (LOGOD      ARTI01
000900*             : EL INDICE DE IMAGENES (LOGOIMG), AGRUPA POR       ARTI01
001000*             : PEDIDO+SKU DE LOGO Y EMITE UNA TARJETA DE         ARTI01
001100*             : INSTRUCCIONES DE ARTE (TICKETS) POR GRUPO VA      ARTI01
001200*             : MAS UN REPORTE DE EJECUCION (RUNRPT).             ARTI01
001300* ARCHIVOS    : ORDERS=E,LOGODB=E,LOGOIMG=E,TICKETS=S,RUNRPT      ARTI01
001400* ACCION (ES) : G=GENERA TARJETAS, R=REPORTE DE EJECUCION         ARTI01
001500* INSTALADO   : DD/MM/AAAA                                        ARTI01
001600* BPM/RATIONAL: 228901                                            ARTI01
001700* NOMBRE      : GENERADOR DE TARJETAS DE INSTRUCCIONES DE AR      ARTI01
001800* DESCRIPCION : PROCESO BATCH DE PRODUCCION                       ARTI01
001900******************************************************************ARTI01
002000******************************************************************ARTI01
002100* BITACORA DE CAMBIOS                                             ARTI01
002200******************************************************************ARTI01
002300* 03/02/2024  PEDR  AI-0233  VERSION ORIGINAL.  SUSTITUYE AL      ARTI01
002400*                   PROCESO MANUAL DE TARJETAS DE ARTE QUE        ARTI01
002500*                   LLEVABA EL DEPARTAMENTO DE DECORADO.          ARTI01
002600* 19/02/2024  PEDR  AI-0234  SE AGREGA EL FILTRO DE APROBACI      ARTI01
002700*                   POR PARAMETRO (APROBADAS/NO APROBADAS/AM      ARTI01
002800* 06/03/2024  PEDR  AI-0236  CORRECCION: LA NORMALIZACION DE      ARTI01
002900*                   NO ELIMINABA EL ".0" QUE DEJA LA HOJA DE      ARTI01
003000*                   CALCULO AL EXPORTAR EL PEDIDO.                ARTI01
003100* 02/04/2024  JHDZ  AI-0238  SE AGREGA LA VALIDACION DE IMAG      ARTI01
003200*                   DE LOGO CONTRA LOGOIMG (ANTES NO SE REVI      ARTI01
003300*                   Y SALIAN TARJETAS SIN ARTE DIGITALIZADO)      ARTI01
003400* 14/06/2024  JHDZ  AI-0240  SE AGREGAN LOS CAMPOS DE RESPAL      ARTI01
003500*                   LOGO EN EL RENGLON DE PEDIDO (POSICION,       ARTI01
003600*                   PUNTADAS, NOTAS, ARCHIVO) PARA CUANDO EL      ARTI01
003700*                   MAESTRO NO LOS TRAE.                          ARTI01
003800* 05/07/2024  JHDZ  AI-0241  SOPORTE DE TRANSFERENCIA DE CAL      ARTI01
003900*                   (HEAT TRANSFER) ADEMAS DE BORDADO; CODIG      ARTI01
004000*                   OPERACIONAL 20 Y LISTAS COMPUESTAS (>89)      ARTI01
004100* 02/09/2024  MOSO  AI-0255  SE AGREGA LA RE-VALIDACION DEL       ARTI01
004200*                   MAESTRO DE LOGOS AL CERRAR CADA GRUPO (S      ARTI01
004300*                   DETECTARON TARJETAS EMITIDAS CON DATOS D      ARTI01
004400*                   LOGO QUE CAMBIARON ENTRE LA PRIMERA Y LA      ARTI01
004500*                   ULTIMA LINEA DEL GRUPO).                      ARTI01
004600* 21/10/2024  MOSO  AI-0259  SE AGREGA EL DESGLOSE DE ERRORE      ARTI01
004700*                   FRECUENTES AL REPORTE DE EJECUCION.           ARTI01
004800* 11/11/2024  CCAB  AI-0262  CORRECCION: EL CONTEO DE PUNTAD      ARTI01
004900*                   DE RESPALDO NO QUITABA EL ".0" DE LA HOJ      ARTI01
005000*                   CALCULO ANTES DE IMPRIMIRLO EN LA TARJET      ARTI01
005100* 09/01/2025  CCAB  AI-0266  SE VALIDA QUE LA CORRIDA GENERE      ARTI01
005200*                   MENOS UNA TARJETA; SI NO, SE REPORTA COM      ARTI01
005300*                   CONDICION DE ERROR (ANTES TERMINABA NORM      ARTI01
005310* 04/02/2025  RVIL  AI-0270  CORRECCION: LA COLUMNA INDICADORA    ARTI01
005320*                   QUEDO EN BLANCO EN TODO EL PROGRAMA TRAS UNA  ARTI01
005330*                   MIGRACION DE EDITOR; LOS COMENTARIOS Y EL AREAARTI01
005340*                   A NO COMPILABAN.  SE REALINEO TODO EL FUENTE. ARTI01
005350* 04/02/2025  RVIL  AI-0271  1220-PARSEA-FORMATOS SOLO PROBABA    ARTI01
005360*                   MM/DD/AAAA PARA FECHAS CON DIAGONAL DE 10     ARTI01
005370*                   POSICIONES; SE AGREGA EL INTENTO DD/MM/AAAA   ARTI01
005380*                   CUANDO EL MES LEIDO RESULTA FUERA DE RANGO.   ARTI01
005381* 18/02/2025  RVIL  AI-0274  CORRECCION: LA TARJETA IMPRIMIA EL   ARTI01
005382*                   CLIENTE DEL MAESTRO DE LOGOS (DB-CLIENTE) EN  ARTI01
005383*                   VEZ DEL CLIENTE DEL PEDIDO DE VENTA; SALIA MALARTI01
005384*                   CUANDO EL LOGO PERTENECE A OTRO CLIENTE.      ARTI01
005385* 18/02/2025  RVIL  AI-0275  LA CANTIDAD DEL RENGLON NO SE        ARTI01
005386*                   VALIDABA COMO NUMERICA; UNA CANTIDAD ILEGIBLE ARTI01
005387*                   SE ARRASTRABA TAL CUAL EN VEZ DE CONTAR COMO  ARTI01
005388*                   CERO EN LA AGREGACION Y EL REPORTE.           ARTI01
005400******************************************************************ARTI01
005500 ID DIVISION.                                                     ARTI01
005600 PROGRAM-ID. ARTI1B01.                                            ARTI01
005700 AUTHOR. E. RAMIREZ.                                              ARTI01
005800 INSTALLATION. DEPARTAMENTO DE SISTEMAS.                          ARTI01
005900 DATE-WRITTEN. 03/02/2024.                                        ARTI01
006000 DATE-COMPILED.                                                   ARTI01
006100 SECURITY. USO INTERNO - DEPARTAMENTO DE DECORADO.                ARTI01
006200 ENVIRONMENT DIVISION.                                            ARTI01
006300 CONFIGURATION SECTION.                                           ARTI01
006400 SPECIAL-NAMES.                                                   ARTI01
006500     C01 IS TOP-OF-FORM                                           ARTI01
006600     CURRENCY SIGN IS "Q"                                         ARTI01
006700     CLASS CLASE-DIGITOS IS "0123456789"                          ARTI01
006800     UPSI-0 IS WS-UPSI-FILTRO.                                    ARTI01
006900 INPUT-OUTPUT SECTION.                                            ARTI01
007000 FILE-CONTROL.                                                    ARTI01
007100     SELECT ORDERS ASSIGN TO ORDERS                               ARTI01
007200            ORGANIZATION IS LINE SEQUENTIAL                       ARTI01
007300            FILE STATUS  IS FS-ORDERS.                            ARTI01
007400                                                                  ARTI01
007500     SELECT LOGODB ASSIGN TO LOGODB                               ARTI01
007600            ORGANIZATION IS LINE SEQUENTIAL                       ARTI01
007700            FILE STATUS  IS FS-LOGODB.                            ARTI01
007800                                                                  ARTI01
007900     SELECT LOGOIMG ASSIGN TO LOGOIMG                             ARTI01
008000            ORGANIZATION IS LINE SEQUENTIAL                       ARTI01
008100            FILE STATUS  IS FS-LOGOIMG.                           ARTI01
008200                                                                  ARTI01
008300     SELECT TICKETS ASSIGN TO TICKETS                             ARTI01
008400            ORGANIZATION IS LINE SEQUENTIAL                       ARTI01
008500            FILE STATUS  IS FS-TICKETS.                           ARTI01
008600                                                                  ARTI01
008700     SELECT RUNRPT ASSIGN TO RUNRPT                               ARTI01
008800            ORGANIZATION IS LINE SEQUENTIAL                       ARTI01
008900            FILE STATUS  IS FS-RUNRPT.                            ARTI01
009000                                                                  ARTI01
009100     SELECT WORKFILE ASSIGN TO SORTWK1.                           ARTI01
009200                                                                  ARTI01
009300 DATA DIVISION.                                                   ARTI01
009400 FILE SECTION.                                                    ARTI01
009500 FD  ORDERS                                                       ARTI01
009600     LABEL RECORD IS STANDARD.                                    ARTI01
009700     COPY AIORD01.                                                ARTI01
009800                                                                  ARTI01
009900 FD  LOGODB                                                       ARTI01
010000     LABEL RECORD IS STANDARD.                                    ARTI01
010100     COPY AILGO01.                                                ARTI01
010200                                                                  ARTI01
010300 FD  LOGOIMG                                                      ARTI01
010400     LABEL RECORD IS STANDARD.                                    ARTI01
010500     COPY AIIMG01.                                                ARTI01
010600                                                                  ARTI01
010700 FD  TICKETS                                                      ARTI01
010800     LABEL RECORD IS STANDARD.                                    ARTI01
010900     COPY AITKT01.                                                ARTI01
011000                                                                  ARTI01
011100 FD  RUNRPT                                                       ARTI01
011200     LABEL RECORD IS STANDARD.                                    ARTI01
011300 01  REG-RUNRPT-LINEA.                                            ARTI01
011400     05  RPT-TEXTO               PIC X(79).                       ARTI01
011500     05  FILLER                  PIC X(01).                       ARTI01
011600                                                                  ARTI01
011700 SD  WORKFILE.                                                    ARTI01
011800 01  WRK-RENGLON.                                                 ARTI01
011900     05  WRK-DOC-NUMERO          PIC X(10).                       ARTI01
012000     05  WRK-CLIENTE             PIC X(35).                       ARTI01
012100     05  WRK-FECHA-NORMAL        PIC X(08).                       ARTI01
012200     05  WRK-ESTADO-APROB        PIC X(15).                       ARTI01
012300     05  WRK-ESTILO-VENDOR       PIC X(15).                       ARTI01
012400     05  WRK-COLOR-PRENDA        PIC X(20).                       ARTI01
012500     05  WRK-SUBCATEGORIA        PIC X(20).                       ARTI01
012600     05  WRK-CANTIDAD            PIC 9(07).                       ARTI01
012700     05  WRK-LOGO-SKU            PIC X(06).                       ARTI01
012800     05  WRK-OPER-CODIGO         PIC X(04).                       ARTI01
012900     05  WRK-OPER-CODIGO-LISTA   PIC X(40).                       ARTI01
013000     05  WRK-LOGO-POSICION-RESP  PIC X(30).                       ARTI01
013100     05  WRK-PUNTADAS-RESP       PIC X(08).                       ARTI01
013200     05  WRK-NOTAS-RESP          PIC X(60).                       ARTI01
013300     05  WRK-ARCHIVO-RESP        PIC X(30).                       ARTI01
013400     05  WRK-TIPO-PROCESO        PIC X(13).                       ARTI01
013500     05  WRK-ESTADO-EJEC         PIC X(07).                       ARTI01
013600     05  WRK-MENSAJE-ERROR       PIC X(70).                       ARTI01
013700     05  FILLER                  PIC X(10).                       ARTI01
013800                                                                  ARTI01
013900 WORKING-STORAGE SECTION.                                         ARTI01
014000******************************************************************ARTI01
014100* CAMPOS DE CONTROL DE ARCHIVOS (MISMA CONVENCION QUE MIGRAC      ARTI01
014200* UN SOLO CAMPO FS-XXXX, SIN FSE PAREADO, POR SER ARCHIVOS        ARTI01
014300* SECUENCIALES)                                                   ARTI01
014400******************************************************************ARTI01
014500 01  WKS-FILE-STATUS.                                             ARTI01
014600     05  FS-ORDERS               PIC 9(02) VALUE ZEROES.          ARTI01
014700     05  FS-LOGODB                PIC 9(02) VALUE ZEROES.         ARTI01
014800     05  FS-LOGOIMG                PIC 9(02) VALUE ZEROES.        ARTI01
014900     05  FS-TICKETS               PIC 9(02) VALUE ZEROES.         ARTI01
015000     05  FS-RUNRPT                PIC 9(02) VALUE ZEROES.         ARTI01
015050     05  FILLER                  PIC X(05).                       ARTI01
015100                                                                  ARTI01
015200 77  WKS-INDICADOR-ERROR         PIC X(01) VALUE 'N'.             ARTI01
015300     88  WKS-HUBO-ERROR-ARCHIVO           VALUE 'S'.              ARTI01
015400 77  WKS-NOMBRE-ARCHIVO-ERR      PIC X(10) VALUE SPACES.          ARTI01
015500                                                                  ARTI01
015600******************************************************************ARTI01
015700* PARAMETROS DE CORRIDA (SYSIN)                                   ARTI01
015800******************************************************************ARTI01
015900 01  WKS-PARAMETROS-SYSIN.                                        ARTI01
016000     05  PARM-FILTRO-PEDIDO      PIC X(10) VALUE SPACES.          ARTI01
016100     05  PARM-MODO-APROBACION    PIC X(01) VALUE 'A'.             ARTI01
016200         88  PARM-SOLO-APROBADAS          VALUE 'A'.              ARTI01
016300         88  PARM-SOLO-NO-APROBADAS       VALUE 'N'.              ARTI01
016400         88  PARM-AMBAS-APROBACIONES      VALUE 'B'.              ARTI01
016500     05  FILLER                  PIC X(69) VALUE SPACES.          ARTI01
016600                                                                  ARTI01
016700 01  WKS-SWITCHES.                                                ARTI01
016800     05  WKS-FIN-ORDERS          PIC X(01) VALUE 'N'.             ARTI01
016900         88  FIN-DE-ORDERS                VALUE 'S'.              ARTI01
017000     05  WKS-FIN-WORKFILE        PIC X(01) VALUE 'N'.             ARTI01
017100         88  FIN-DE-WORKFILE               VALUE 'S'.             ARTI01
017200     05  WKS-FIN-LOGODB-AUX      PIC X(01) VALUE 'N'.             ARTI01
017300         88  FIN-DE-LOGODB                 VALUE 'S'.             ARTI01
017400     05  WKS-FIN-LOGOIMG-AUX     PIC X(01) VALUE 'N'.             ARTI01
017500         88  FIN-DE-LOGOIMG                VALUE 'S'.             ARTI01
017600     05  WKS-FILTRO-ACTIVO       PIC X(01) VALUE 'N'.             ARTI01
017700         88  HAY-FILTRO-DE-PEDIDO           VALUE 'S'.            ARTI01
017800     05  WKS-FILTRO-ENCONTRADO   PIC X(01) VALUE 'N'.             ARTI01
017900         88  FILTRO-SI-ENCONTRO             VALUE 'S'.            ARTI01
018000     05  WKS-ENCONTRO-COLOR      PIC X(01) VALUE 'N'.             ARTI01
018100     05  WKS-ENCONTRO-ESTILO     PIC X(01) VALUE 'N'.             ARTI01
018200     05  WKS-IMAGEN-ENCONTRADA   PIC X(01) VALUE 'N'.             ARTI01
018300     05  WKS-HAY-COLOR-BORDADO   PIC X(01) VALUE 'N'.             ARTI01
018400     05  WKS-ERROR-ENCONTRADO    PIC X(01) VALUE 'N'.             ARTI01
018500     05  WKS-FECHA-RESUELTA      PIC X(01) VALUE 'N'.             ARTI01
018600     05  WKS-SF-FIN-BUSQUEDA     PIC X(01) VALUE 'N'.             ARTI01
018700     05  FILLER                  PIC X(10) VALUE SPACES.          ARTI01
018800                                                                  ARTI01
018900******************************************************************ARTI01
019000* TABLA DE LOGOS EN MEMORIA, CARGADA DE LOGODB (SEARCH ALL)       ARTI01
019100******************************************************************ARTI01
019200 01  WKS-MAESTRO-LOGOS.                                           ARTI01
019300     05  WKS-TOTAL-LOGOS         PIC 9(05) COMP VALUE ZERO.       ARTI01
019400     05  WKS-TABLA-LOGOS OCCURS 0 TO 2000 TIMES                   ARTI01
019500             DEPENDING ON WKS-TOTAL-LOGOS                         ARTI01
019600             ASCENDING KEY TL-SKU                                 ARTI01
019700             INDEXED BY IDX-LOGO.                                 ARTI01
019800         10  TL-SKU              PIC X(06).                       ARTI01
019900         10  TL-CLIENTE          PIC X(35).                       ARTI01
020000         10  TL-POSICION         PIC X(30).                       ARTI01
020100         10  TL-TIPO-OPERACION   PIC X(03).                       ARTI01
020200         10  TL-TAMANO           PIC X(15).                       ARTI01
020300         10  TL-PUNTADAS         PIC X(08).                       ARTI01
020400         10  TL-ARCHIVO-ARTE     PIC X(30).                       ARTI01
020500         10  TL-NOTAS            PIC X(60).                       ARTI01
020600         10  TL-COLOR OCCURS 15 TIMES PIC X(20).                  ARTI01
020700         10  TL-HT-COLOR         PIC X(20).                       ARTI01
020800         10  TL-HT-MATERIAL      PIC X(20).                       ARTI01
020900         10  TL-HT-TEMPERATURA   PIC X(10).                       ARTI01
021000         10  TL-HT-TIEMPO        PIC X(10).                       ARTI01
021100         10  TL-HT-PRESION       PIC X(10).                       ARTI01
021200         10  TL-HT-PELADO        PIC X(10).                       ARTI01
021300         10  TL-REG-ESTADO       PIC X(01).                       ARTI01
021350         10  TL-DUPLICADO        PIC X(01) VALUE 'N'.             ARTI01
021360             88  TL-SKU-DUPLICADO         VALUE 'S'.              ARTI01
021400                                                                  ARTI01
021500******************************************************************ARTI01
021600* INDICE DE IMAGENES EN MEMORIA, CARGADO DE LOGOIMG               ARTI01
021700******************************************************************ARTI01
021800 01  WKS-MAESTRO-IMAGENES.                                        ARTI01
021900     05  WKS-TOTAL-IMAGENES      PIC 9(05) COMP VALUE ZERO.       ARTI01
022000     05  WKS-TABLA-IMAGENES OCCURS 0 TO 5000 TIMES                ARTI01
022100             DEPENDING ON WKS-TOTAL-IMAGENES                      ARTI01
022200             ASCENDING KEY TI-SKU                                 ARTI01
022300             INDEXED BY IDX-IMG.                                  ARTI01
022400         10  TI-SKU              PIC X(06).                       ARTI01
022500         10  TI-SUFIJO           PIC X(01).                       ARTI01
022600         10  TI-ARCHIVO          PIC X(40).                       ARTI01
022700                                                                  ARTI01
022800******************************************************************ARTI01
022900* RENGLONES DE LA CORRIDA YA VALIDADOS, EN ORDEN DE GRUPO         ARTI01
023000* (PEDIDO+SKU); ALIMENTA EL REPORTE DE EJECUCION Y LAS            ARTI01
023100* ESTADISTICAS FINALES.                                           ARTI01
023200******************************************************************ARTI01
023300 01  WKS-TABLA-REPORTE.                                           ARTI01
023400     05  WKS-TOTAL-RENGLONES     PIC 9(06) COMP VALUE ZERO.       ARTI01
023500     05  WKS-REP-RENGLON OCCURS 0 TO 20000 TIMES                  ARTI01
023600             DEPENDING ON WKS-TOTAL-RENGLONES                     ARTI01
023700             INDEXED BY IDX-REP.                                  ARTI01
023800         10  REP-DOC-NUMERO      PIC X(10).                       ARTI01
023900         10  REP-CLIENTE         PIC X(35).                       ARTI01
024000         10  REP-FECHA-NORMAL    PIC X(08).                       ARTI01
024100         10  REP-ESTILO-VENDOR   PIC X(15).                       ARTI01
024200         10  REP-COLOR-PRENDA    PIC X(20).                       ARTI01
024300         10  REP-LOGO-SKU        PIC X(06).                       ARTI01
024400         10  REP-CANTIDAD        PIC 9(07).                       ARTI01
024500         10  REP-TIPO-PROCESO    PIC X(13).                       ARTI01
024600         10  REP-ESTADO-EJEC     PIC X(07).                       ARTI01
024700         10  REP-MENSAJE-ERROR   PIC X(70).                       ARTI01
024800                                                                  ARTI01
024900******************************************************************ARTI01
025000* RENGLONES DEL GRUPO (PEDIDO+SKU) QUE SE ESTA CERRANDO, PAR      ARTI01
025100* PODER SOBRE-ESCRIBIR EL ESTADO DE TODOS SI LA RE-VALIDACIO      ARTI01
025200* DEL MAESTRO FALLA AL CERRAR EL GRUPO.                           ARTI01
025300******************************************************************ARTI01
025400 01  WKS-GRUPO-ACTUAL.                                            ARTI01
025500     05  WKS-GRUPO-DOC           PIC X(10) VALUE SPACES.          ARTI01
025600     05  WKS-GRUPO-SKU           PIC X(06) VALUE SPACES.          ARTI01
025700     05  WKS-GRUPO-TOTAL-RENG    PIC 9(04) COMP VALUE ZERO.       ARTI01
025800     05  WKS-GRUPO-RENGLON OCCURS 0 TO 500 TIMES                  ARTI01
025900             DEPENDING ON WKS-GRUPO-TOTAL-RENG                    ARTI01
026000             INDEXED BY IDX-GRP.                                  ARTI01
026100         10  GR-INDICE-REPORTE   PIC 9(06) COMP.                  ARTI01
026200         10  GR-ESTILO-VENDOR    PIC X(15).                       ARTI01
026300         10  GR-COLOR-PRENDA     PIC X(20).                       ARTI01
026400         10  GR-SUBCATEGORIA     PIC X(20).                       ARTI01
026500         10  GR-CANTIDAD         PIC 9(07).                       ARTI01
026600         10  GR-OPER-CODIGO      PIC X(04).                       ARTI01
026700         10  GR-OPER-LISTA       PIC X(40).                       ARTI01
026800         10  GR-POSICION-RESP    PIC X(30).                       ARTI01
026900         10  GR-PUNTADAS-RESP    PIC X(08).                       ARTI01
027000         10  GR-NOTAS-RESP       PIC X(60).                       ARTI01
027100         10  GR-ARCHIVO-RESP     PIC X(30).                       ARTI01
027200                                                                  ARTI01
027300******************************************************************ARTI01
027400* AGREGACION DE CANTIDAD POR (COLOR, DESCRIPCION) DENTRO DEL      ARTI01
027500* GRUPO ACTUAL, Y LISTA DE ESTILOS DISTINTOS DEL GRUPO.           ARTI01
027600******************************************************************ARTI01
027700 01  WKS-AGREGACION-GRUPO.                                        ARTI01
027800     05  WKS-AGR-TOTAL-RENG      PIC 9(03) COMP VALUE ZERO.       ARTI01
027900     05  WKS-AGR-DETALLE OCCURS 0 TO 200 TIMES                    ARTI01
028000             DEPENDING ON WKS-AGR-TOTAL-RENG                      ARTI01
028100             INDEXED BY IDX-AGR.                                  ARTI01
028200         10  AGR-COLOR           PIC X(20).                       ARTI01
028300         10  AGR-DESCRIPCION     PIC X(20).                       ARTI01
028400         10  AGR-CANTIDAD        PIC 9(07) COMP.                  ARTI01
028500     05  WKS-GRUPO-CANT-TOTAL    PIC 9(07) COMP VALUE ZERO.       ARTI01
028600     05  WKS-EST-TOTAL-DIST      PIC 9(02) COMP VALUE ZERO.       ARTI01
028700     05  WKS-EST-DISTINTO OCCURS 0 TO 20 TIMES                    ARTI01
028800             DEPENDING ON WKS-EST-TOTAL-DIST                      ARTI01
028900             INDEXED BY IDX-EST.                                  ARTI01
029000         10  EST-VALOR           PIC X(15).                       ARTI01
029100                                                                  ARTI01
029200******************************************************************ARTI01
029300* DESGLOSE DE MENSAJES DE ERROR DISTINTOS, PARA EL REPORTE D      ARTI01
029400* EJECUCION (AI-0259).                                            ARTI01
029500******************************************************************ARTI01
029600 01  WKS-TABLA-ERRORES.                                           ARTI01
029700     05  WKS-TOTAL-ERR-DIST      PIC 9(03) COMP VALUE ZERO.       ARTI01
029800     05  WKS-ERR-ENTRADA OCCURS 0 TO 80 TIMES                     ARTI01
029900             DEPENDING ON WKS-TOTAL-ERR-DIST                      ARTI01
030000             INDEXED BY IDX-ERR.                                  ARTI01
030100         10  ERR-MENSAJE         PIC X(70).                       ARTI01
030200         10  ERR-CONTADOR        PIC 9(07) COMP.                  ARTI01
030300 77  WKS-ERR-MENSAJE-AUX         PIC X(70) VALUE SPACES.          ARTI01
030400 77  WKS-ERR-CONTADOR-AUX        PIC 9(07) COMP VALUE ZERO.       ARTI01
030500                                                                  ARTI01
030600******************************************************************ARTI01
030700* TABLA DE DIAS POR MES (ANIO NO BISIESTO) - MISMA TECNICA U      ARTI01
030800* EN EL CIERRE DE MES, APLICADA AQUI PARA CONVERTIR UN NUMER      ARTI01
030900* SERIAL DE FECHA A MM/DD/AA.                                     ARTI01
031000******************************************************************ARTI01
031100 01  WKS-TABLA-DIAS-MES.                                          ARTI01
031200     05  FILLER PIC X(24) VALUE '312831303130313130313031'.       ARTI01
031300 01  WKS-DIA-FIN-MES REDEFINES WKS-TABLA-DIAS-MES.                ARTI01
031400     05  DIA-FIN-MES PIC 99 OCCURS 12 TIMES.                      ARTI01
031500                                                                  ARTI01
031600******************************************************************ARTI01
031700* CONTADORES Y ACUMULADORES DE LA CORRIDA                         ARTI01
031800******************************************************************ARTI01
031900 01  WKS-CONTADORES.                                              ARTI01
032000     05  WKS-TOTAL-LEIDOS        PIC 9(07) COMP VALUE ZERO.       ARTI01
032100     05  WKS-TOTAL-EXITOSOS      PIC 9(07) COMP VALUE ZERO.       ARTI01
032200     05  WKS-TOTAL-FALLIDOS      PIC 9(07) COMP VALUE ZERO.       ARTI01
032300     05  WKS-TOTAL-TICKETS       PIC 9(07) COMP VALUE ZERO.       ARTI01
032400     05  WKS-TOTAL-ORDENES-DIST  PIC 9(05) COMP VALUE ZERO.       ARTI01
032500     05  WKS-PCT-EXITO           PIC 9(03)V9 VALUE ZERO.          ARTI01
032600     05  WKS-PCT-AUX-MULT        PIC 9(09)V9 COMP-3 VALUE         ARTI01
032700        ZERO.                                                     ARTI01
032750     05  FILLER                  PIC X(05).                       ARTI01
032800                                                                  ARTI01
032900******************************************************************ARTI01
033000* PARAMETROS DE TRABAJO PARA LA RUTINA GENERICA DE CONVERSIO      ARTI01
033100* DE TEXTO A NUMERO (8100-CONVIERTE-A-NUMERO) Y PARA LA           ARTI01
033200* VALIDACION DEL MAESTRO DE LOGOS (3000-VALIDA-LOGO-MASTER).      ARTI01
033300******************************************************************ARTI01
033400 01  WKS-PARM-CONVIERTE.                                          ARTI01
033500     05  CNV-TEXTO               PIC X(40) VALUE SPACES.          ARTI01
033600     05  CNV-LONGITUD            PIC 9(02) COMP VALUE ZERO.       ARTI01
033700     05  CNV-NUMERO              PIC 9(08) COMP VALUE ZERO.       ARTI01
033800     05  CNV-ES-NUMERICO         PIC X(01) VALUE 'N'.             ARTI01
033900         88  CNV-VALIDO                   VALUE 'S'.              ARTI01
033950     05  FILLER                  PIC X(05).                       ARTI01
034000                                                                  ARTI01
034100 01  WKS-PARM-VALIDA-LOGO.                                        ARTI01
034200     05  PVL-SKU-ENTRADA         PIC X(06) VALUE SPACES.          ARTI01
034300     05  PVL-TIPO-ESPERADO       PIC X(13) VALUE SPACES.          ARTI01
034400     05  PVL-TIPO-RESULTANTE     PIC X(13) VALUE SPACES.          ARTI01
034500     05  PVL-MENSAJE-ERROR       PIC X(70) VALUE SPACES.          ARTI01
034600     05  PVL-RESULTADO           PIC X(01) VALUE 'N'.             ARTI01
034700         88  PVL-ES-VALIDO                VALUE 'S'.              ARTI01
034800     05  PVL-INDICE-LOGO         PIC 9(05) COMP VALUE ZERO.       ARTI01
034850     05  FILLER                  PIC X(05).                       ARTI01
034900 77  WKS-AUX-TIPO-OPER           PIC X(03) VALUE SPACES.          ARTI01
035000                                                                  ARTI01
035100 01  WKS-PARM-VALIDA-LINEA.                                       ARTI01
035200     05  PVN-CODIGO-NUM          PIC 9(04) COMP VALUE ZERO.       ARTI01
035300     05  PVN-LISTA-CONTIENE-11   PIC 9(02) COMP VALUE ZERO.       ARTI01
035400     05  PVN-LISTA-CONTIENE-20   PIC 9(02) COMP VALUE ZERO.       ARTI01
035500     05  PVN-LISTA-MENOR-60      PIC 9(02) COMP VALUE ZERO.       ARTI01
035600     05  PVN-LISTA-VACIA         PIC X(01) VALUE 'S'.             ARTI01
035700         88  PVN-ES-LISTA-VACIA           VALUE 'S'.              ARTI01
035800     05  PVN-TOKEN OCCURS 12 TIMES         PIC X(06).             ARTI01
035850     05  FILLER                  PIC X(05).                       ARTI01
035900 77  WKS-AUX-ESTADO-APROB        PIC X(15) VALUE SPACES.          ARTI01
036000                                                                  ARTI01
036100******************************************************************ARTI01
036200* CAMPOS AUXILIARES DE FECHA (PASO DE SERIAL A MM/DD/AA)          ARTI01
036300******************************************************************ARTI01
036400 01  WKS-AUX-FECHA.                                               ARTI01
036500     05  WKS-SF-ANIO             PIC 9(04) COMP VALUE ZERO.       ARTI01
036600     05  WKS-SF-MES              PIC 9(02) COMP VALUE ZERO.       ARTI01
036700     05  WKS-SF-DIA              PIC 9(02) COMP VALUE ZERO.       ARTI01
036800     05  WKS-SF-FIN-MES          PIC 9(02) COMP VALUE ZERO.       ARTI01
036900     05  WKS-SF-RESTANTES        PIC 9(08) COMP VALUE ZERO.       ARTI01
037000     05  WKS-SF-COCIENTE         PIC 9(04) COMP VALUE ZERO.       ARTI01
037100     05  WKS-SF-RESIDUO          PIC 9(04) COMP VALUE ZERO.       ARTI01
037200     05  WKS-SF-ANIO-CORTO       PIC 9(02) COMP VALUE ZERO.       ARTI01
037300     05  WKS-SF-ES-BISIESTO      PIC X(01) VALUE 'N'.             ARTI01
037400         88  SF-ANIO-BISIESTO             VALUE 'S'.              ARTI01
037500     05  WKS-SF-RESULTADO.                                        ARTI01
037600         10  WKS-SF-RESULTADO-MES     PIC 99.                     ARTI01
037700         10  WKS-SF-RESULTADO-BARRA1  PIC X.                      ARTI01
037800         10  WKS-SF-RESULTADO-DIA     PIC 99.                     ARTI01
037900         10  WKS-SF-RESULTADO-BARRA2  PIC X.                      ARTI01
038000         10  WKS-SF-RESULTADO-ANIO    PIC 99.                     ARTI01
038100     05  WKS-SF-I                 PIC 9(02) COMP VALUE ZERO.      ARTI01
038200     05  WKS-SF-SKU-AUX           PIC X(06) VALUE SPACES.         ARTI01
038300     05  WKS-SF-MES-TXT           PIC X(02) VALUE SPACES.         ARTI01
038400     05  WKS-SF-DIA-TXT           PIC X(02) VALUE SPACES.         ARTI01
038500     05  WKS-SF-ANIO-TXT          PIC X(02) VALUE SPACES.         ARTI01
038550     05  FILLER                   PIC X(05).                      ARTI01
038600                                                                  ARTI01
038700******************************************************************ARTI01
038800* AREA DE TRABAJO DE LA LINEA DE PEDIDO ACTUAL (COPIA PARA N      ARTI01
038900* DEPENDER DE QUE EL AREA DE LA FD SIGA INTACTA DURANTE TODA      ARTI01
039000* VALIDACION).                                                    ARTI01
039100******************************************************************ARTI01
039200 01  WKS-LINEA-ACTUAL.                                            ARTI01
039300     05  LIN-DOC-NUMERO          PIC X(10).                       ARTI01
039400     05  LIN-CLIENTE             PIC X(35).                       ARTI01
039500     05  LIN-FECHA-CRUDA         PIC X(10).                       ARTI01
039600     05  LIN-FECHA-NORMAL        PIC X(08).                       ARTI01
039610     05  LIN-FECHA-NORMAL-R REDEFINES LIN-FECHA-NORMAL.           ARTI01
039620         10  LIN-FNR-MES         PIC XX.                          ARTI01
039630         10  LIN-FNR-BARRA1      PIC X.                           ARTI01
039640         10  LIN-FNR-DIA         PIC XX.                          ARTI01
039650         10  LIN-FNR-BARRA2      PIC X.                           ARTI01
039660         10  LIN-FNR-ANIO        PIC XX.                          ARTI01
039700     05  LIN-ESTADO-APROB        PIC X(15).                       ARTI01
039800     05  LIN-ESTILO-VENDOR       PIC X(15).                       ARTI01
039900     05  LIN-COLOR-PRENDA        PIC X(20).                       ARTI01
040000     05  LIN-SUBCATEGORIA        PIC X(20).                       ARTI01
040100     05  LIN-CANTIDAD            PIC 9(07).                       ARTI01
040200     05  LIN-LOGO-SKU-CRUDO      PIC X(06).                       ARTI01
040300     05  LIN-LOGO-SKU-NORMAL     PIC X(06).                       ARTI01
040400     05  LIN-OPER-CODIGO         PIC X(04).                       ARTI01
040500     05  LIN-OPER-CODIGO-LISTA   PIC X(40).                       ARTI01
040600     05  LIN-POSICION-RESP       PIC X(30).                       ARTI01
040700     05  LIN-PUNTADAS-RESP       PIC X(08).                       ARTI01
040800     05  LIN-NOTAS-RESP          PIC X(60).                       ARTI01
040900     05  LIN-ARCHIVO-RESP        PIC X(30).                       ARTI01
041000     05  LIN-TIPO-PROCESO        PIC X(13).                       ARTI01
041100     05  LIN-ESTADO-EJEC         PIC X(07).                       ARTI01
041200     05  LIN-MENSAJE-ERROR       PIC X(70).                       ARTI01
041250     05  FILLER                  PIC X(10).                       ARTI01
041300                                                                  ARTI01
041400******************************************************************ARTI01
041500* CAMPOS DE TRABAJO PARA LA IMPRESION DE LA TARJETA (TICKETS      ARTI01
041600******************************************************************ARTI01
041700 01  WKS-AUX-TICKET.                                              ARTI01
041800     05  WAT-LISTA-ESTILOS       PIC X(76) VALUE SPACES.          ARTI01
041810     05  WAT-LISTA-ESTILOS-TBL REDEFINES                          ARTI01
041820         WAT-LISTA-ESTILOS   PIC X(19) OCCURS 4 TIMES.            ARTI01
041900     05  WAT-BANDERA-POSICION    PIC X(01) VALUE SPACE.           ARTI01
042000     05  WAT-PUNTADAS-IMPR       PIC X(08) VALUE SPACES.          ARTI01
042100     05  WAT-I                   PIC 9(03) COMP VALUE ZERO.       ARTI01
042200     05  WAT-J                   PIC 9(03) COMP VALUE ZERO.       ARTI01
042300     05  WAT-COLOR-IZQ           PIC X(20) VALUE SPACES.          ARTI01
042400     05  WAT-COLOR-DER           PIC X(20) VALUE SPACES.          ARTI01
042500     05  WAT-BANDERA-IZQ         PIC X(01) VALUE SPACE.           ARTI01
042600     05  WAT-BANDERA-DER         PIC X(01) VALUE SPACE.           ARTI01
042700     05  WAT-RENGLON-EDITADO     PIC ZZZZZZ9 VALUE ZERO.          ARTI01
042710     05  WAT-RENGLON-NUM REDEFINES                                ARTI01
042720         WAT-RENGLON-EDITADO  PIC 9(07).                          ARTI01
042800     05  WAT-INDICE-EDITADO      PIC Z9      VALUE ZERO.          ARTI01
042810     05  WAT-POSICION-IMPR       PIC X(30) VALUE SPACES.          ARTI01
042820     05  WAT-NOTAS-IMPR          PIC X(60) VALUE SPACES.          ARTI01
042830     05  WAT-ARCHIVO-IMPR        PIC X(30) VALUE SPACES.          ARTI01
042850     05  FILLER                  PIC X(05).                       ARTI01
042900                                                                  ARTI01
043000******************************************************************ARTI01
043100* CAMPOS DE TRABAJO PARA EL CONTROL DE QUIEBRE DEL REPORTE D      ARTI01
043200* EJECUCION (RUNRPT) POR PEDIDO                                   ARTI01
043300******************************************************************ARTI01
043400 01  WKS-AUX-REPORTE.                                             ARTI01
043500     05  WAR-DOC-ACTUAL          PIC X(10) VALUE SPACES.          ARTI01
043600     05  WAR-ITEM-NUMERO         PIC 9(04) COMP VALUE ZERO.       ARTI01
043700     05  WAR-ORDEN-EXITOSOS      PIC 9(05) COMP VALUE ZERO.       ARTI01
043800     05  WAR-ORDEN-FALLIDOS      PIC 9(05) COMP VALUE ZERO.       ARTI01
043900     05  WAR-ESTADO-IMPR         PIC X(02) VALUE SPACES.          ARTI01
044000     05  WAR-RENG-EDITADO        PIC ZZZZ9 VALUE ZERO.            ARTI01
044100     05  WAR-PCT-EDITADO         PIC ZZ9.9 VALUE ZERO.            ARTI01
044150     05  FILLER                  PIC X(05).                       ARTI01
044200                                                                  ARTI01
044300 77  PROGRAMA-LLAVE              PIC X(08) VALUE 'ARTI1B01'.      ARTI01
044400                                                                  ARTI01
044500 PROCEDURE DIVISION.                                              ARTI01
044600******************************************************************ARTI01
044700* SECCION PRINCIPAL - ORQUESTA TODO EL PROCESO BATCH              ARTI01
044800******************************************************************ARTI01
044900 000-MAIN SECTION.                                                ARTI01
045000     PERFORM 100-INICIO                                           ARTI01
045100     PERFORM 200-CARGA-MAESTROS                                   ARTI01
045200     PERFORM 300-ORDENA-Y-GENERA                                  ARTI01
045300     PERFORM 400-REPORTE-EJECUCION                                ARTI01
045400     PERFORM 900-FINAL                                            ARTI01
045500     STOP RUN.                                                    ARTI01
045600 000-MAIN-E. EXIT.                                                ARTI01
045700                                                                  ARTI01
045800******************************************************************ARTI01
045900* 100 - APERTURA DE ARCHIVOS Y LECTURA DE PARAMETROS              ARTI01
046000******************************************************************ARTI01
046100 100-INICIO SECTION.                                              ARTI01
046200     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN                       ARTI01
046300     IF PARM-FILTRO-PEDIDO NOT = SPACES                           ARTI01
046400        SET HAY-FILTRO-DE-PEDIDO TO TRUE                          ARTI01
046500     END-IF                                                       ARTI01
046600     IF PARM-MODO-APROBACION NOT = 'A' AND                        ARTI01
046700        PARM-MODO-APROBACION NOT = 'N' AND                        ARTI01
046800        PARM-MODO-APROBACION NOT = 'B'                            ARTI01
046900        MOVE 'A' TO PARM-MODO-APROBACION                          ARTI01
047000     END-IF                                                       ARTI01
047100                                                                  ARTI01
047200     OPEN INPUT  ORDERS                                           ARTI01
047300     IF FS-ORDERS NOT = 0                                         ARTI01
047400        MOVE 'ORDERS' TO WKS-NOMBRE-ARCHIVO-ERR                   ARTI01
047500        PERFORM 9000-ERROR-ARCHIVO                                ARTI01
047600     END-IF                                                       ARTI01
047700                                                                  ARTI01
047800     OPEN INPUT  LOGODB                                           ARTI01
047900     IF FS-LOGODB NOT = 0                                         ARTI01
048000        MOVE 'LOGODB' TO WKS-NOMBRE-ARCHIVO-ERR                   ARTI01
048100        PERFORM 9000-ERROR-ARCHIVO                                ARTI01
048200     END-IF                                                       ARTI01
048300                                                                  ARTI01
048400     OPEN INPUT  LOGOIMG                                          ARTI01
048500     IF FS-LOGOIMG NOT = 0                                        ARTI01
048600        MOVE 'LOGOIMG' TO WKS-NOMBRE-ARCHIVO-ERR                  ARTI01
048700        PERFORM 9000-ERROR-ARCHIVO                                ARTI01
048800     END-IF                                                       ARTI01
048900                                                                  ARTI01
049000     OPEN OUTPUT TICKETS                                          ARTI01
049100     IF FS-TICKETS NOT = 0                                        ARTI01
049200        MOVE 'TICKETS' TO WKS-NOMBRE-ARCHIVO-ERR                  ARTI01
049300        PERFORM 9000-ERROR-ARCHIVO                                ARTI01
049400     END-IF                                                       ARTI01
049500                                                                  ARTI01
049600     OPEN OUTPUT RUNRPT                                           ARTI01
049700     IF FS-RUNRPT NOT = 0                                         ARTI01
049800        MOVE 'RUNRPT' TO WKS-NOMBRE-ARCHIVO-ERR                   ARTI01
049900        PERFORM 9000-ERROR-ARCHIVO                                ARTI01
050000     END-IF                                                       ARTI01
050100                                                                  ARTI01
050200     IF WKS-HUBO-ERROR-ARCHIVO                                    ARTI01
050300        STOP RUN                                                  ARTI01
050400     END-IF.                                                      ARTI01
050500 100-INICIO-E. EXIT.                                              ARTI01
050600                                                                  ARTI01
050700******************************************************************ARTI01
050800* 200 - CARGA DE MAESTROS (LOGODB Y LOGOIMG) EN MEMORIA           ARTI01
050900******************************************************************ARTI01
051000 200-CARGA-MAESTROS SECTION.                                      ARTI01
051100     PERFORM 210-CARGA-TABLA-LOGOS                                ARTI01
051200     PERFORM 220-CARGA-TABLA-IMAGENES.                            ARTI01
051300 200-CARGA-MAESTROS-E. EXIT.                                      ARTI01
051400                                                                  ARTI01
051500 210-CARGA-TABLA-LOGOS SECTION.                                   ARTI01
051600     READ LOGODB                                                  ARTI01
051700         AT END SET FIN-DE-LOGODB TO TRUE                         ARTI01
051800     END-READ                                                     ARTI01
051900     PERFORM 211-UN-LOGO UNTIL FIN-DE-LOGODB                      ARTI01
052000     CLOSE LOGODB.                                                ARTI01
052100 210-CARGA-TABLA-LOGOS-E. EXIT.                                   ARTI01
052200                                                                  ARTI01
052300 211-UN-LOGO SECTION.                                             ARTI01
052400     ADD 1 TO WKS-TOTAL-LOGOS                                     ARTI01
052410    IF WKS-TOTAL-LOGOS > 1                                        ARTI01
052420       AND DB-LOGO-SKU = TL-SKU (WKS-TOTAL-LOGOS - 1)             ARTI01
052430       SET TL-SKU-DUPLICADO (WKS-TOTAL-LOGOS - 1) TO TRUE         ARTI01
052440       SET TL-SKU-DUPLICADO (WKS-TOTAL-LOGOS) TO TRUE             ARTI01
052450    END-IF                                                        ARTI01
052500     MOVE DB-LOGO-SKU         TO TL-SKU (WKS-TOTAL-LOGOS)         ARTI01
052600     MOVE DB-CLIENTE          TO TL-CLIENTE                       ARTI01
052700        (WKS-TOTAL-LOGOS)                                         ARTI01
052800     MOVE DB-LOGO-POSICION    TO TL-POSICION                      ARTI01
052900        (WKS-TOTAL-LOGOS)                                         ARTI01
053000     MOVE DB-TIPO-OPERACION   TO TL-TIPO-OPERACION                ARTI01
053100                                 (WKS-TOTAL-LOGOS)                ARTI01
053200     MOVE DB-TAMANO-LOGO      TO TL-TAMANO (WKS-TOTAL-LOGOS)      ARTI01
053300     MOVE DB-PUNTADAS         TO TL-PUNTADAS                      ARTI01
053400        (WKS-TOTAL-LOGOS)                                         ARTI01
053500     MOVE DB-ARCHIVO-ARTE     TO TL-ARCHIVO-ARTE                  ARTI01
053600                                 (WKS-TOTAL-LOGOS)                ARTI01
053700     MOVE DB-NOTAS            TO TL-NOTAS (WKS-TOTAL-LOGOS)       ARTI01
053800     MOVE 1 TO WAT-I                                              ARTI01
053900     PERFORM 2111-UNA-COLOR-BORDADO                               ARTI01
054000        VARYING WAT-I FROM 1 BY 1 UNTIL WAT-I > 15                ARTI01
054100     MOVE DB-HT-LOGO-COLOR    TO TL-HT-COLOR                      ARTI01
054200        (WKS-TOTAL-LOGOS)                                         ARTI01
054300     MOVE DB-HT-MATERIAL      TO TL-HT-MATERIAL                   ARTI01
054400                                 (WKS-TOTAL-LOGOS)                ARTI01
054500     MOVE DB-HT-TEMPERATURA   TO TL-HT-TEMPERATURA                ARTI01
054600                                 (WKS-TOTAL-LOGOS)                ARTI01
054700     MOVE DB-HT-TIEMPO        TO TL-HT-TIEMPO                     ARTI01
054800        (WKS-TOTAL-LOGOS)                                         ARTI01
054900     MOVE DB-HT-PRESION       TO TL-HT-PRESION                    ARTI01
055000                                 (WKS-TOTAL-LOGOS)                ARTI01
055100     MOVE DB-HT-PELADO        TO TL-HT-PELADO                     ARTI01
055200        (WKS-TOTAL-LOGOS)                                         ARTI01
055300     MOVE DB-REG-ESTADO       TO TL-REG-ESTADO                    ARTI01
055400        (WKS-TOTAL-LOGOS)                                         ARTI01
055500     READ LOGODB                                                  ARTI01
055600        AT END SET FIN-DE-LOGODB TO TRUE                          ARTI01
055700     END-READ.                                                    ARTI01
055800 211-UN-LOGO-E. EXIT.                                             ARTI01
055900                                                                  ARTI01
056000 2111-UNA-COLOR-BORDADO SECTION.                                  ARTI01
056100     MOVE DB-LOGO-COLOR (WAT-I)                                   ARTI01
056200                        TO TL-COLOR (WKS-TOTAL-LOGOS,             ARTI01
056300                           WAT-I).                                ARTI01
056400 2111-UNA-COLOR-BORDADO-E. EXIT.                                  ARTI01
056500                                                                  ARTI01
056600 220-CARGA-TABLA-IMAGENES SECTION.                                ARTI01
056700     READ LOGOIMG                                                 ARTI01
056800         AT END SET FIN-DE-LOGOIMG TO TRUE                        ARTI01
056900     END-READ                                                     ARTI01
057000     PERFORM 221-UNA-IMAGEN UNTIL FIN-DE-LOGOIMG                  ARTI01
057100     CLOSE LOGOIMG.                                               ARTI01
057200 220-CARGA-TABLA-IMAGENES-E. EXIT.                                ARTI01
057300                                                                  ARTI01
057400 221-UNA-IMAGEN SECTION.                                          ARTI01
057500     ADD 1 TO WKS-TOTAL-IMAGENES                                  ARTI01
057600     MOVE IMG-LOGO-SKU  TO TI-SKU (WKS-TOTAL-IMAGENES)            ARTI01
057700     MOVE IMG-SUFIJO    TO TI-SUFIJO (WKS-TOTAL-IMAGENES)         ARTI01
057800     MOVE IMG-NOMBRE-ARCHIVO                                      ARTI01
057900                        TO TI-ARCHIVO (WKS-TOTAL-IMAGENES)        ARTI01
058000     READ LOGOIMG                                                 ARTI01
058100        AT END SET FIN-DE-LOGOIMG TO TRUE                         ARTI01
058200     END-READ.                                                    ARTI01
058300 221-UNA-IMAGEN-E. EXIT.                                          ARTI01
058400                                                                  ARTI01
058500******************************************************************ARTI01
058600* 300 - ORDENA LOS RENGLONES VALIDOS POR PEDIDO+SKU Y GENERA      ARTI01
058700* LAS TARJETAS DE INSTRUCCIONES DE ARTE (U5)                      ARTI01
058800******************************************************************ARTI01
058900 300-ORDENA-Y-GENERA SECTION.                                     ARTI01
059000     SORT WORKFILE ON ASCENDING KEY WRK-DOC-NUMERO                ARTI01
059100        WRK-LOGO-SKU                                              ARTI01
059200          INPUT PROCEDURE  IS 310-CARGA-WORKFILE                  ARTI01
059300          OUTPUT PROCEDURE IS 320-PROCESA-GRUPO.                  ARTI01
059400 300-ORDENA-Y-GENERA-E. EXIT.                                     ARTI01
059500                                                                  ARTI01
059600******************************************************************ARTI01
059700* PROCEDIMIENTO DE ENTRADA DEL SORT - LEE ORDERS, NORMALIZA       ARTI01
059800* VALIDA CADA RENGLON (U1, U4) Y LO LIBERA AL ARCHIVO DE TRA      ARTI01
059900******************************************************************ARTI01
060000 310-CARGA-WORKFILE SECTION.                                      ARTI01
060100     READ ORDERS                                                  ARTI01
060200         AT END SET FIN-DE-ORDERS TO TRUE                         ARTI01
060300     END-READ                                                     ARTI01
060400     PERFORM 311-UN-RENGLON-ORDERS UNTIL FIN-DE-ORDERS            ARTI01
060500     CLOSE ORDERS                                                 ARTI01
060600     IF HAY-FILTRO-DE-PEDIDO AND NOT FILTRO-SI-ENCONTRO           ARTI01
060700        DISPLAY '*** ARTI1B01 - EL FILTRO DE PEDIDO '             ARTI01
060800           PARM-FILTRO-PEDIDO ' NO ENCONTRO RENGLONES ***'        ARTI01
060900           UPON CONSOLE                                           ARTI01
061000        CLOSE TICKETS RUNRPT                                      ARTI01
061100        STOP RUN                                                  ARTI01
061200     END-IF.                                                      ARTI01
061300 310-CARGA-WORKFILE-E. EXIT.                                      ARTI01
061400                                                                  ARTI01
061500 311-UN-RENGLON-ORDERS SECTION.                                   ARTI01
061600     ADD 1 TO WKS-TOTAL-LEIDOS                                    ARTI01
061700     PERFORM 3111-COPIA-RENGLON                                   ARTI01
061800     IF NOT HAY-FILTRO-DE-PEDIDO                                  ARTI01
061900        OR LIN-DOC-NUMERO = PARM-FILTRO-PEDIDO                    ARTI01
062000        SET FILTRO-SI-ENCONTRO TO TRUE                            ARTI01
062100        PERFORM 1100-NORMALIZA-LOGO-SKU                           ARTI01
062200        IF LIN-LOGO-SKU-NORMAL NOT = SPACES                       ARTI01
062300           PERFORM 1200-NORMALIZA-FECHA                           ARTI01
062400           PERFORM 1000-VALIDA-LINEA                              ARTI01
062500           PERFORM 3112-LIBERA-RENGLON                            ARTI01
062600        END-IF                                                    ARTI01
062700     END-IF                                                       ARTI01
062800     READ ORDERS                                                  ARTI01
062900        AT END SET FIN-DE-ORDERS TO TRUE                          ARTI01
063000     END-READ.                                                    ARTI01
063100 311-UN-RENGLON-ORDERS-E. EXIT.                                   ARTI01
063200                                                                  ARTI01
063300 3111-COPIA-RENGLON SECTION.                                      ARTI01
063400     MOVE ORD-DOC-NUMERO        TO LIN-DOC-NUMERO                 ARTI01
063500     MOVE ORD-CLIENTE           TO LIN-CLIENTE                    ARTI01
063600     MOVE ORD-FECHA-ENTREGA-CRD TO LIN-FECHA-CRUDA                ARTI01
063700     MOVE ORD-ESTADO-APROBACION TO LIN-ESTADO-APROB               ARTI01
063800     MOVE ORD-ESTILO-VENDOR     TO LIN-ESTILO-VENDOR              ARTI01
063900     MOVE ORD-COLOR-PRENDA      TO LIN-COLOR-PRENDA               ARTI01
064000     MOVE ORD-SUBCATEGORIA      TO LIN-SUBCATEGORIA               ARTI01
064100     MOVE ORD-CANTIDAD          TO LIN-CANTIDAD                   ARTI01
064200     MOVE ORD-LOGO-SKU          TO LIN-LOGO-SKU-CRUDO             ARTI01
064300     MOVE ORD-OPER-CODIGO       TO LIN-OPER-CODIGO                ARTI01
064400     MOVE ORD-OPER-CODIGO-LISTA TO LIN-OPER-CODIGO-LISTA          ARTI01
064500     MOVE ORD-LOGO-POSICION-RESP TO LIN-POSICION-RESP             ARTI01
064600     MOVE ORD-PUNTADAS-RESP     TO LIN-PUNTADAS-RESP              ARTI01
064700     MOVE ORD-NOTAS-RESP        TO LIN-NOTAS-RESP                 ARTI01
064800     MOVE ORD-ARCHIVO-ARTE-RESP TO LIN-ARCHIVO-RESP               ARTI01
064900     MOVE SPACES                TO LIN-TIPO-PROCESO               ARTI01
065000     MOVE SPACES                TO LIN-MENSAJE-ERROR.             ARTI01
065100 3111-COPIA-RENGLON-E. EXIT.                                      ARTI01
065200                                                                  ARTI01
065300 3112-LIBERA-RENGLON SECTION.                                     ARTI01
065400     MOVE LIN-DOC-NUMERO         TO WRK-DOC-NUMERO                ARTI01
065500     MOVE LIN-CLIENTE            TO WRK-CLIENTE                   ARTI01
065600     MOVE LIN-FECHA-NORMAL       TO WRK-FECHA-NORMAL              ARTI01
065700     MOVE LIN-ESTADO-APROB       TO WRK-ESTADO-APROB              ARTI01
065800     MOVE LIN-ESTILO-VENDOR      TO WRK-ESTILO-VENDOR             ARTI01
065900     MOVE LIN-COLOR-PRENDA       TO WRK-COLOR-PRENDA              ARTI01
066000     MOVE LIN-SUBCATEGORIA       TO WRK-SUBCATEGORIA              ARTI01
066100     IF LIN-CANTIDAD IS NUMERIC                                   ARTI01
066110        MOVE LIN-CANTIDAD TO WRK-CANTIDAD                         ARTI01
066120     ELSE                                                         ARTI01
066130        MOVE ZERO TO WRK-CANTIDAD                                 ARTI01
066140     END-IF                                                       ARTI01
066200     MOVE LIN-LOGO-SKU-NORMAL    TO WRK-LOGO-SKU                  ARTI01
066300     MOVE LIN-OPER-CODIGO        TO WRK-OPER-CODIGO               ARTI01
066400     MOVE LIN-OPER-CODIGO-LISTA  TO WRK-OPER-CODIGO-LISTA         ARTI01
066500     MOVE LIN-POSICION-RESP      TO WRK-LOGO-POSICION-RESP        ARTI01
066600     MOVE LIN-PUNTADAS-RESP      TO WRK-PUNTADAS-RESP             ARTI01
066700     MOVE LIN-NOTAS-RESP         TO WRK-NOTAS-RESP                ARTI01
066800     MOVE LIN-ARCHIVO-RESP       TO WRK-ARCHIVO-RESP              ARTI01
066900     MOVE LIN-TIPO-PROCESO       TO WRK-TIPO-PROCESO              ARTI01
067000     MOVE LIN-ESTADO-EJEC        TO WRK-ESTADO-EJEC               ARTI01
067100     MOVE LIN-MENSAJE-ERROR      TO WRK-MENSAJE-ERROR             ARTI01
067200     RELEASE WRK-RENGLON.                                         ARTI01
067300 3112-LIBERA-RENGLON-E. EXIT.                                     ARTI01
067400                                                                  ARTI01
067500******************************************************************ARTI01
067600* PROCEDIMIENTO DE SALIDA DEL SORT - DETECTA QUIEBRE DE GRUP      ARTI01
067700* (PEDIDO+SKU), ACUMULA EL GRUPO, RE-VALIDA EL MAESTRO Y ESC      ARTI01
067800* LA TARJETA (U5)                                                 ARTI01
067900******************************************************************ARTI01
068000 320-PROCESA-GRUPO SECTION.                                       ARTI01
068100     RETURN WORKFILE                                              ARTI01
068200         AT END SET FIN-DE-WORKFILE TO TRUE                       ARTI01
068300     END-RETURN                                                   ARTI01
068400     PERFORM 321-UN-RENGLON-WORKFILE UNTIL FIN-DE-WORKFILE        ARTI01
068500     IF WKS-GRUPO-TOTAL-RENG NOT = 0                              ARTI01
068600        PERFORM 322-CIERRA-GRUPO                                  ARTI01
068700     END-IF.                                                      ARTI01
068800 320-PROCESA-GRUPO-E. EXIT.                                       ARTI01
068900                                                                  ARTI01
069000 321-UN-RENGLON-WORKFILE SECTION.                                 ARTI01
069100     IF WRK-DOC-NUMERO NOT = WKS-GRUPO-DOC                        ARTI01
069200        OR WRK-LOGO-SKU NOT = WKS-GRUPO-SKU                       ARTI01
069300        IF WKS-GRUPO-TOTAL-RENG NOT = 0                           ARTI01
069400           PERFORM 322-CIERRA-GRUPO                               ARTI01
069500        END-IF                                                    ARTI01
069600        PERFORM 3211-INICIA-GRUPO                                 ARTI01
069700     END-IF                                                       ARTI01
069800     PERFORM 323-AGREGA-RENGLON-A-GRUPO                           ARTI01
069900     RETURN WORKFILE                                              ARTI01
070000        AT END SET FIN-DE-WORKFILE TO TRUE                        ARTI01
070100     END-RETURN.                                                  ARTI01
070200 321-UN-RENGLON-WORKFILE-E. EXIT.                                 ARTI01
070300                                                                  ARTI01
070400 3211-INICIA-GRUPO SECTION.                                       ARTI01
070500     MOVE WRK-DOC-NUMERO TO WKS-GRUPO-DOC                         ARTI01
070600     MOVE WRK-LOGO-SKU   TO WKS-GRUPO-SKU                         ARTI01
070700     MOVE ZERO TO WKS-GRUPO-TOTAL-RENG                            ARTI01
070800     MOVE ZERO TO WKS-AGR-TOTAL-RENG                              ARTI01
070900     MOVE ZERO TO WKS-GRUPO-CANT-TOTAL                            ARTI01
071000     MOVE ZERO TO WKS-EST-TOTAL-DIST.                             ARTI01
071100 3211-INICIA-GRUPO-E. EXIT.                                       ARTI01
071200                                                                  ARTI01
071300 322-CIERRA-GRUPO SECTION.                                        ARTI01
071400     MOVE SPACES TO PVL-TIPO-ESPERADO                             ARTI01
071500     MOVE WKS-GRUPO-SKU TO PVL-SKU-ENTRADA                        ARTI01
071600     PERFORM 3000-VALIDA-LOGO-MASTER                              ARTI01
071700     IF PVL-ES-VALIDO                                             ARTI01
071800        PERFORM 330-ESCRIBE-TICKET                                ARTI01
071900        ADD 1 TO WKS-TOTAL-TICKETS                                ARTI01
072000     ELSE                                                         ARTI01
072100        MOVE 1 TO IDX-GRP                                         ARTI01
072200        PERFORM 3221-MARCA-RENGLON-FALLIDO                        ARTI01
072300           VARYING IDX-GRP FROM 1 BY 1                            ARTI01
072400           UNTIL IDX-GRP > WKS-GRUPO-TOTAL-RENG                   ARTI01
072500     END-IF.                                                      ARTI01
072600 322-CIERRA-GRUPO-E. EXIT.                                        ARTI01
072700                                                                  ARTI01
072800 3221-MARCA-RENGLON-FALLIDO SECTION.                              ARTI01
072900     MOVE 'FAILED ' TO                                            ARTI01
073000        REP-ESTADO-EJEC (GR-INDICE-REPORTE (IDX-GRP))             ARTI01
073100     MOVE PVL-MENSAJE-ERROR TO                                    ARTI01
073200        REP-MENSAJE-ERROR (GR-INDICE-REPORTE (IDX-GRP)).          ARTI01
073300 3221-MARCA-RENGLON-FALLIDO-E. EXIT.                              ARTI01
073400                                                                  ARTI01
073500 323-AGREGA-RENGLON-A-GRUPO SECTION.                              ARTI01
073600     ADD 1 TO WKS-TOTAL-RENGLONES                                 ARTI01
073700     MOVE WRK-DOC-NUMERO   TO REP-DOC-NUMERO                      ARTI01
073800        (WKS-TOTAL-RENGLONES)                                     ARTI01
073900     MOVE WRK-CLIENTE      TO REP-CLIENTE                         ARTI01
074000        (WKS-TOTAL-RENGLONES)                                     ARTI01
074100     MOVE WRK-FECHA-NORMAL TO REP-FECHA-NORMAL                    ARTI01
074200                               (WKS-TOTAL-RENGLONES)              ARTI01
074300     MOVE WRK-ESTILO-VENDOR TO REP-ESTILO-VENDOR                  ARTI01
074400                                (WKS-TOTAL-RENGLONES)             ARTI01
074500     MOVE WRK-COLOR-PRENDA TO REP-COLOR-PRENDA                    ARTI01
074600                               (WKS-TOTAL-RENGLONES)              ARTI01
074700     MOVE WRK-LOGO-SKU     TO REP-LOGO-SKU                        ARTI01
074800        (WKS-TOTAL-RENGLONES)                                     ARTI01
074900     MOVE WRK-CANTIDAD     TO REP-CANTIDAD                        ARTI01
075000        (WKS-TOTAL-RENGLONES)                                     ARTI01
075100     MOVE WRK-TIPO-PROCESO TO REP-TIPO-PROCESO                    ARTI01
075200                               (WKS-TOTAL-RENGLONES)              ARTI01
075300     MOVE WRK-ESTADO-EJEC  TO REP-ESTADO-EJEC                     ARTI01
075400                               (WKS-TOTAL-RENGLONES)              ARTI01
075500     MOVE WRK-MENSAJE-ERROR TO REP-MENSAJE-ERROR                  ARTI01
075600                                (WKS-TOTAL-RENGLONES)             ARTI01
075700     IF WRK-ESTADO-EJEC = 'SUCCESS'                               ARTI01
075800        ADD 1 TO WKS-TOTAL-EXITOSOS                               ARTI01
075900     ELSE                                                         ARTI01
076000        ADD 1 TO WKS-TOTAL-FALLIDOS                               ARTI01
076100        PERFORM 4050-ACUMULA-ERROR                                ARTI01
076200     END-IF                                                       ARTI01
076300                                                                  ARTI01
076400     ADD 1 TO WKS-GRUPO-TOTAL-RENG                                ARTI01
076500     MOVE WKS-TOTAL-RENGLONES TO GR-INDICE-REPORTE                ARTI01
076600                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
076700     MOVE WRK-ESTILO-VENDOR   TO GR-ESTILO-VENDOR                 ARTI01
076800                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
076900     MOVE WRK-COLOR-PRENDA    TO GR-COLOR-PRENDA                  ARTI01
077000                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
077100     MOVE WRK-SUBCATEGORIA    TO GR-SUBCATEGORIA                  ARTI01
077200                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
077300     MOVE WRK-CANTIDAD        TO GR-CANTIDAD                      ARTI01
077400                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
077500     MOVE WRK-OPER-CODIGO     TO GR-OPER-CODIGO                   ARTI01
077600                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
077700     MOVE WRK-OPER-CODIGO-LISTA TO GR-OPER-LISTA                  ARTI01
077800                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
077900     MOVE WRK-LOGO-POSICION-RESP TO GR-POSICION-RESP              ARTI01
078000                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
078100     MOVE WRK-PUNTADAS-RESP   TO GR-PUNTADAS-RESP                 ARTI01
078200                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
078300     MOVE WRK-NOTAS-RESP      TO GR-NOTAS-RESP                    ARTI01
078400                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
078500     MOVE WRK-ARCHIVO-RESP    TO GR-ARCHIVO-RESP                  ARTI01
078600                                  (WKS-GRUPO-TOTAL-RENG)          ARTI01
078700                                                                  ARTI01
078800     IF WRK-ESTADO-EJEC = 'SUCCESS'                               ARTI01
078900        PERFORM 324-AGREGA-CANTIDAD                               ARTI01
079000        PERFORM 325-AGREGA-ESTILO-DISTINTO                        ARTI01
079100     END-IF.                                                      ARTI01
079200 323-AGREGA-RENGLON-A-GRUPO-E. EXIT.                              ARTI01
079300                                                                  ARTI01
079400 324-AGREGA-CANTIDAD SECTION.                                     ARTI01
079500     MOVE 'N' TO WKS-ENCONTRO-COLOR                               ARTI01
079600     MOVE 1 TO IDX-AGR                                            ARTI01
079700     PERFORM 3241-COMPARA-UN-COLOR                                ARTI01
079800        VARYING IDX-AGR FROM 1 BY 1                               ARTI01
079900        UNTIL IDX-AGR > WKS-AGR-TOTAL-RENG                        ARTI01
080000     IF WKS-ENCONTRO-COLOR NOT = 'S'                              ARTI01
080100        ADD 1 TO WKS-AGR-TOTAL-RENG                               ARTI01
080200        MOVE WRK-COLOR-PRENDA TO AGR-COLOR                        ARTI01
080300           (WKS-AGR-TOTAL-RENG)                                   ARTI01
080400        MOVE WRK-SUBCATEGORIA TO AGR-DESCRIPCION                  ARTI01
080500                                  (WKS-AGR-TOTAL-RENG)            ARTI01
080600        MOVE WRK-CANTIDAD     TO AGR-CANTIDAD                     ARTI01
080700                                  (WKS-AGR-TOTAL-RENG)            ARTI01
080800     END-IF                                                       ARTI01
080900     ADD WRK-CANTIDAD TO WKS-GRUPO-CANT-TOTAL.                    ARTI01
081000 324-AGREGA-CANTIDAD-E. EXIT.                                     ARTI01
081100                                                                  ARTI01
081200 3241-COMPARA-UN-COLOR SECTION.                                   ARTI01
081300     IF AGR-COLOR (IDX-AGR) = WRK-COLOR-PRENDA                    ARTI01
081400        AND AGR-DESCRIPCION (IDX-AGR) = WRK-SUBCATEGORIA          ARTI01
081500        ADD WRK-CANTIDAD TO AGR-CANTIDAD (IDX-AGR)                ARTI01
081600        MOVE 'S' TO WKS-ENCONTRO-COLOR                            ARTI01
081700     END-IF.                                                      ARTI01
081800 3241-COMPARA-UN-COLOR-E. EXIT.                                   ARTI01
081900                                                                  ARTI01
082000 325-AGREGA-ESTILO-DISTINTO SECTION.                              ARTI01
082100     MOVE 'N' TO WKS-ENCONTRO-ESTILO                              ARTI01
082200     MOVE 1 TO IDX-EST                                            ARTI01
082300     PERFORM 3251-COMPARA-UN-ESTILO                               ARTI01
082400        VARYING IDX-EST FROM 1 BY 1                               ARTI01
082500        UNTIL IDX-EST > WKS-EST-TOTAL-DIST                        ARTI01
082600     IF WKS-ENCONTRO-ESTILO NOT = 'S'                             ARTI01
082700        AND WKS-EST-TOTAL-DIST < 20                               ARTI01
082800        ADD 1 TO WKS-EST-TOTAL-DIST                               ARTI01
082900        MOVE WRK-ESTILO-VENDOR TO EST-VALOR                       ARTI01
083000           (WKS-EST-TOTAL-DIST)                                   ARTI01
083100     END-IF.                                                      ARTI01
083200 325-AGREGA-ESTILO-DISTINTO-E. EXIT.                              ARTI01
083300                                                                  ARTI01
083400 3251-COMPARA-UN-ESTILO SECTION.                                  ARTI01
083500     IF EST-VALOR (IDX-EST) = WRK-ESTILO-VENDOR                   ARTI01
083600        MOVE 'S' TO WKS-ENCONTRO-ESTILO                           ARTI01
083700     END-IF.                                                      ARTI01
083800 3251-COMPARA-UN-ESTILO-E. EXIT.                                  ARTI01
083900                                                                  ARTI01
084000******************************************************************ARTI01
084100* 330 - ARMA E IMPRIME LA TARJETA DE INSTRUCCIONES DE ARTE        ARTI01
084200* (UN GRUPO PEDIDO+SKU VALIDO) - LAYOUT DE 80 COLUMNAS            ARTI01
084300******************************************************************ARTI01
084400 330-ESCRIBE-TICKET SECTION.                                      ARTI01
084500     IF TL-TIPO-OPERACION (PVL-INDICE-LOGO) = 'EMB'               ARTI01
084600        MOVE 'ART INSTRUCTIONS - EMBROIDERY' TO TKT-TEXTO         ARTI01
084700     ELSE                                                         ARTI01
084800        MOVE 'ART INSTRUCTIONS - HEAT TRANSFER' TO TKT-TEXTO      ARTI01
084900     END-IF                                                       ARTI01
085000     WRITE REG-TICKET-LINEA                                       ARTI01
085100                                                                  ARTI01
085200     MOVE SPACES TO TKT-TEXTO                                     ARTI01
085300     STRING 'CLIENT: ' REP-CLIENTE (GR-INDICE-REPORTE (1))        ARTI01
085400         '   SO#: ' WKS-GRUPO-DOC                                 ARTI01
085500         DELIMITED BY SIZE INTO TKT-TEXTO                         ARTI01
085600     WRITE REG-TICKET-LINEA                                       ARTI01
085700                                                                  ARTI01
085800     MOVE SPACES TO TKT-TEXTO                                     ARTI01
085900     STRING 'DATE: ' REP-FECHA-NORMAL (GR-INDICE-REPORTE          ARTI01
086000        (1))                                                      ARTI01
086100         DELIMITED BY SIZE INTO TKT-TEXTO                         ARTI01
086200     WRITE REG-TICKET-LINEA                                       ARTI01
086300                                                                  ARTI01
086400     PERFORM 331-ARMA-LISTA-ESTILOS                               ARTI01
086500     MOVE SPACES TO TKT-TEXTO                                     ARTI01
086600     STRING 'ITEMS: ' WAT-LISTA-ESTILOS                           ARTI01
086700         DELIMITED BY SIZE INTO TKT-TEXTO                         ARTI01
086800     WRITE REG-TICKET-LINEA                                       ARTI01
086900                                                                  ARTI01
087000     MOVE SPACES TO TKT-TEXTO                                     ARTI01
087100     MOVE 'COLOR               DESCRIPTION         QTY'           ARTI01
087200          TO TKT-TEXTO                                            ARTI01
087300     WRITE REG-TICKET-LINEA                                       ARTI01
087400     MOVE 1 TO IDX-AGR                                            ARTI01
087500     PERFORM 3301-UNA-LINEA-CANTIDAD                              ARTI01
087600        VARYING IDX-AGR FROM 1 BY 1                               ARTI01
087700        UNTIL IDX-AGR > WKS-AGR-TOTAL-RENG                        ARTI01
087800     MOVE SPACES TO TKT-TEXTO                                     ARTI01
087900     MOVE WKS-GRUPO-CANT-TOTAL TO WAT-RENGLON-EDITADO             ARTI01
088000     STRING 'TOTAL:' WAT-RENGLON-EDITADO                          ARTI01
088100        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
088200     WRITE REG-TICKET-LINEA                                       ARTI01
088300                                                                  ARTI01
088400    MOVE TL-POSICION (PVL-INDICE-LOGO) TO                         ARTI01
088410         WAT-POSICION-IMPR                                        ARTI01
088420    IF WAT-POSICION-IMPR = SPACES                                 ARTI01
088430       MOVE GR-POSICION-RESP (1) TO WAT-POSICION-IMPR             ARTI01
088440    END-IF                                                        ARTI01
088450    MOVE SPACE TO WAT-BANDERA-POSICION                            ARTI01
088600    IF WAT-POSICION-IMPR NOT = 'LEFT CHEST'                       ARTI01
088700       MOVE '*' TO WAT-BANDERA-POSICION                           ARTI01
088800    END-IF                                                        ARTI01
088900    MOVE SPACES TO TKT-TEXTO                                      ARTI01
089000    STRING 'LOGO SKU: ' WKS-GRUPO-SKU                             ARTI01
089010        '  POSITION: ' WAT-POSICION-IMPR                          ARTI01
089100        WAT-BANDERA-POSICION                                      ARTI01
089200        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
089300    WRITE REG-TICKET-LINEA                                        ARTI01
089400                                                                  ARTI01
089500    IF TL-TIPO-OPERACION (PVL-INDICE-LOGO) = 'EMB'                ARTI01
089600       MOVE TL-PUNTADAS (PVL-INDICE-LOGO) TO                      ARTI01
089700          WAT-PUNTADAS-IMPR                                       ARTI01
089710       IF WAT-PUNTADAS-IMPR = SPACES                              ARTI01
089720          MOVE GR-PUNTADAS-RESP (1) TO WAT-PUNTADAS-IMPR          ARTI01
089730       END-IF                                                     ARTI01
089800       PERFORM 332-QUITA-PUNTOCERO                                ARTI01
089900       MOVE SPACES TO TKT-TEXTO                                   ARTI01
090000       STRING 'STITCH COUNT: ' WAT-PUNTADAS-IMPR                  ARTI01
090100          DELIMITED BY SIZE INTO TKT-TEXTO                        ARTI01
090200       WRITE REG-TICKET-LINEA                                     ARTI01
090300    END-IF                                                        ARTI01
090400                                                                  ARTI01
090500    MOVE TL-NOTAS (PVL-INDICE-LOGO) TO WAT-NOTAS-IMPR             ARTI01
090510    IF WAT-NOTAS-IMPR = SPACES                                    ARTI01
090520       MOVE GR-NOTAS-RESP (1) TO WAT-NOTAS-IMPR                   ARTI01
090530    END-IF                                                        ARTI01
090600    MOVE SPACES TO TKT-TEXTO                                      ARTI01
090610    STRING 'NOTES: ' WAT-NOTAS-IMPR                               ARTI01
090700        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
090800    WRITE REG-TICKET-LINEA                                        ARTI01
090900                                                                  ARTI01
091000    IF TL-TIPO-OPERACION (PVL-INDICE-LOGO) = 'EMB'                ARTI01
091100       PERFORM 333-ESCRIBE-COLORES-BORDADO                        ARTI01
091200    ELSE                                                          ARTI01
091300       PERFORM 334-ESCRIBE-DATOS-TRANSFERENCIA                    ARTI01
091400    END-IF                                                        ARTI01
091500                                                                  ARTI01
091600    MOVE TL-ARCHIVO-ARTE (PVL-INDICE-LOGO) TO                     ARTI01
091610         WAT-ARCHIVO-IMPR                                         ARTI01
091620    IF WAT-ARCHIVO-IMPR = SPACES                                  ARTI01
091630       MOVE GR-ARCHIVO-RESP (1) TO WAT-ARCHIVO-IMPR               ARTI01
091640    END-IF                                                        ARTI01
091700    MOVE SPACES TO TKT-TEXTO                                      ARTI01
091710    STRING 'FILE NAME: ' WAT-ARCHIVO-IMPR                         ARTI01
091800        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
091900    WRITE REG-TICKET-LINEA                                        ARTI01
092000                                                                  ARTI01
092100     PERFORM 335-ESCRIBE-IMAGENES                                 ARTI01
092200     MOVE SPACES TO TKT-TEXTO                                     ARTI01
092300     WRITE REG-TICKET-LINEA.                                      ARTI01
092400 330-ESCRIBE-TICKET-E. EXIT.                                      ARTI01
092500                                                                  ARTI01
092600 3301-UNA-LINEA-CANTIDAD SECTION.                                 ARTI01
092700     MOVE SPACES TO TKT-TEXTO                                     ARTI01
092800     MOVE AGR-CANTIDAD (IDX-AGR) TO WAT-RENGLON-EDITADO           ARTI01
092900     STRING AGR-COLOR (IDX-AGR)                                   ARTI01
093000            AGR-DESCRIPCION (IDX-AGR)                             ARTI01
093100            WAT-RENGLON-EDITADO                                   ARTI01
093200        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
093300     WRITE REG-TICKET-LINEA.                                      ARTI01
093400 3301-UNA-LINEA-CANTIDAD-E. EXIT.                                 ARTI01
093500                                                                  ARTI01
093600 331-ARMA-LISTA-ESTILOS SECTION.                                  ARTI01
093700     MOVE SPACES TO WAT-LISTA-ESTILOS                             ARTI01
093800     MOVE 1 TO IDX-EST                                            ARTI01
093900     PERFORM 3311-UN-ESTILO                                       ARTI01
094000        VARYING IDX-EST FROM 1 BY 1                               ARTI01
094100        UNTIL IDX-EST > WKS-EST-TOTAL-DIST.                       ARTI01
094200 331-ARMA-LISTA-ESTILOS-E. EXIT.                                  ARTI01
094300                                                                  ARTI01
094400 3311-UN-ESTILO SECTION.                                          ARTI01
094500     IF IDX-EST = 1                                               ARTI01
094600        MOVE EST-VALOR (IDX-EST) TO WAT-LISTA-ESTILOS             ARTI01
094700     ELSE                                                         ARTI01
094800        STRING WAT-LISTA-ESTILOS DELIMITED BY SIZE                ARTI01
094900               ', ' DELIMITED BY SIZE                             ARTI01
095000               EST-VALOR (IDX-EST) DELIMITED BY SIZE              ARTI01
095100               INTO WAT-LISTA-ESTILOS                             ARTI01
095200     END-IF.                                                      ARTI01
095300 3311-UN-ESTILO-E. EXIT.                                          ARTI01
095400                                                                  ARTI01
095500 332-QUITA-PUNTOCERO SECTION.                                     ARTI01
095510     MOVE SPACES TO CNV-TEXTO                                     ARTI01
095520     MOVE WAT-PUNTADAS-IMPR TO CNV-TEXTO                          ARTI01
095530     MOVE 8 TO CNV-LONGITUD                                       ARTI01
095540     PERFORM 8110-CALCULA-LONGITUD-TEXTO                          ARTI01
095600     IF CNV-LONGITUD > 2                                          ARTI01
095610        IF CNV-TEXTO (CNV-LONGITUD - 1:2) = '.0'                  ARTI01
095620           SUBTRACT 2 FROM CNV-LONGITUD                           ARTI01
095700           MOVE SPACES TO WAT-PUNTADAS-IMPR                       ARTI01
095710           MOVE CNV-TEXTO (1:CNV-LONGITUD) TO                     ARTI01
095720              WAT-PUNTADAS-IMPR                                   ARTI01
095730        END-IF                                                    ARTI01
095800     END-IF.                                                      ARTI01
095900 332-QUITA-PUNTOCERO-E. EXIT.                                     ARTI01
096000                                                                  ARTI01
096100 333-ESCRIBE-COLORES-BORDADO SECTION.                             ARTI01
096200     MOVE 1 TO WAT-I                                              ARTI01
096300     PERFORM 3331-UN-PAR-DE-COLORES                               ARTI01
096400        VARYING WAT-I FROM 1 BY 1 UNTIL WAT-I > 8                 ARTI01
096500     MOVE SPACES TO TKT-TEXTO                                     ARTI01
096600     MOVE 'PRODUCTION DAY: __________________' TO TKT-TEXTO       ARTI01
096700     WRITE REG-TICKET-LINEA.                                      ARTI01
096800 333-ESCRIBE-COLORES-BORDADO-E. EXIT.                             ARTI01
096900                                                                  ARTI01
097000 3331-UN-PAR-DE-COLORES SECTION.                                  ARTI01
097100     MOVE SPACES TO TKT-TEXTO                                     ARTI01
097200     MOVE TL-COLOR (PVL-INDICE-LOGO, WAT-I) TO WAT-COLOR-IZQ      ARTI01
097300     MOVE SPACE TO WAT-BANDERA-IZQ                                ARTI01
097400     IF WAT-COLOR-IZQ = 'TONE ON TONE'                            ARTI01
097500        MOVE '*' TO WAT-BANDERA-IZQ                               ARTI01
097600     END-IF                                                       ARTI01
097700     COMPUTE WAT-J = WAT-I + 8                                    ARTI01
097800     IF WAT-J <= 15                                               ARTI01
097900        MOVE TL-COLOR (PVL-INDICE-LOGO, WAT-J) TO                 ARTI01
098000             WAT-COLOR-DER                                        ARTI01
098100        MOVE SPACE TO WAT-BANDERA-DER                             ARTI01
098200        IF WAT-COLOR-DER = 'TONE ON TONE'                         ARTI01
098300           MOVE '*' TO WAT-BANDERA-DER                            ARTI01
098400        END-IF                                                    ARTI01
098500     ELSE                                                         ARTI01
098600        MOVE SPACES TO WAT-COLOR-DER                              ARTI01
098700        MOVE SPACE TO WAT-BANDERA-DER                             ARTI01
098800     END-IF                                                       ARTI01
098900     MOVE WAT-I TO WAT-INDICE-EDITADO                             ARTI01
099000     STRING WAT-INDICE-EDITADO ': ' WAT-COLOR-IZQ                 ARTI01
099100            WAT-BANDERA-IZQ                                       ARTI01
099200            DELIMITED BY SIZE INTO TKT-TEXTO                      ARTI01
099300     WRITE REG-TICKET-LINEA.                                      ARTI01
099400 3331-UN-PAR-DE-COLORES-E. EXIT.                                  ARTI01
099500                                                                  ARTI01
099600 334-ESCRIBE-DATOS-TRANSFERENCIA SECTION.                         ARTI01
099700     MOVE SPACES TO TKT-TEXTO                                     ARTI01
099800     MOVE 'PRODUCTION DAY: __________________' TO TKT-TEXTO       ARTI01
099900     WRITE REG-TICKET-LINEA                                       ARTI01
100000     MOVE SPACES TO TKT-TEXTO                                     ARTI01
100100     STRING 'LOGO COLOR: ' TL-HT-COLOR (PVL-INDICE-LOGO)          ARTI01
100200        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
100300     WRITE REG-TICKET-LINEA                                       ARTI01
100400     MOVE SPACES TO TKT-TEXTO                                     ARTI01
100500     STRING 'MATERIAL: ' TL-HT-MATERIAL (PVL-INDICE-LOGO)         ARTI01
100600        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
100700     WRITE REG-TICKET-LINEA                                       ARTI01
100800     MOVE SPACES TO TKT-TEXTO                                     ARTI01
100900     STRING 'TEMP: ' TL-HT-TEMPERATURA (PVL-INDICE-LOGO)          ARTI01
101000        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
101100     WRITE REG-TICKET-LINEA                                       ARTI01
101200     MOVE SPACES TO TKT-TEXTO                                     ARTI01
101300     STRING 'TIME: ' TL-HT-TIEMPO (PVL-INDICE-LOGO)               ARTI01
101400        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
101500     WRITE REG-TICKET-LINEA                                       ARTI01
101600     MOVE SPACES TO TKT-TEXTO                                     ARTI01
101700     STRING 'PRESSURE: ' TL-HT-PRESION (PVL-INDICE-LOGO)          ARTI01
101800        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
101900     WRITE REG-TICKET-LINEA                                       ARTI01
102000     MOVE SPACES TO TKT-TEXTO                                     ARTI01
102100     STRING 'PEEL: ' TL-HT-PELADO (PVL-INDICE-LOGO)               ARTI01
102200        DELIMITED BY SIZE INTO TKT-TEXTO                          ARTI01
102300     WRITE REG-TICKET-LINEA.                                      ARTI01
102400 334-ESCRIBE-DATOS-TRANSFERENCIA-E. EXIT.                         ARTI01
102500                                                                  ARTI01
102600 335-ESCRIBE-IMAGENES SECTION.                                    ARTI01
102700     MOVE 1 TO IDX-IMG                                            ARTI01
102800     PERFORM 3351-UNA-IMAGEN-DEL-GRUPO                            ARTI01
102900        VARYING IDX-IMG FROM 1 BY 1                               ARTI01
103000        UNTIL IDX-IMG > WKS-TOTAL-IMAGENES.                       ARTI01
103100 335-ESCRIBE-IMAGENES-E. EXIT.                                    ARTI01
103200                                                                  ARTI01
103300 3351-UNA-IMAGEN-DEL-GRUPO SECTION.                               ARTI01
103400     IF TI-SKU (IDX-IMG) = WKS-GRUPO-SKU                          ARTI01
103500        MOVE SPACES TO TKT-TEXTO                                  ARTI01
103600        STRING 'IMAGE ' TI-SUFIJO (IDX-IMG) ': '                  ARTI01
103700           TI-ARCHIVO (IDX-IMG)                                   ARTI01
103800           DELIMITED BY SIZE INTO TKT-TEXTO                       ARTI01
103900        WRITE REG-TICKET-LINEA                                    ARTI01
104000     END-IF.                                                      ARTI01
104100 3351-UNA-IMAGEN-DEL-GRUPO-E. EXIT.                               ARTI01
104200                                                                  ARTI01
104300******************************************************************ARTI01
104400* 1000 - CADENA DE VALIDACION DEL RENGLON DE PEDIDO (U4)          ARTI01
104500******************************************************************ARTI01
104600 1000-VALIDA-LINEA SECTION.                                       ARTI01
104700     MOVE 'SUCCESS' TO LIN-ESTADO-EJEC                            ARTI01
104800     MOVE SPACES    TO LIN-MENSAJE-ERROR                          ARTI01
104900     PERFORM 1010-FILTRO-APROBACION                               ARTI01
105000     IF LIN-ESTADO-EJEC = 'SUCCESS'                               ARTI01
105100        PERFORM 1020-VALIDA-SKU                                   ARTI01
105200     END-IF                                                       ARTI01
105300     IF LIN-ESTADO-EJEC = 'SUCCESS'                               ARTI01
105400        PERFORM 1030-PARSEA-OPER-CODE                             ARTI01
105500     END-IF                                                       ARTI01
105600     IF LIN-ESTADO-EJEC = 'SUCCESS'                               ARTI01
105700        PERFORM 1040-DETERMINA-TIPO-ESPERADO                      ARTI01
105800     END-IF                                                       ARTI01
105900     IF LIN-ESTADO-EJEC = 'SUCCESS'                               ARTI01
106000        MOVE LIN-LOGO-SKU-NORMAL TO PVL-SKU-ENTRADA               ARTI01
106100        PERFORM 3000-VALIDA-LOGO-MASTER                           ARTI01
106200        IF NOT PVL-ES-VALIDO                                      ARTI01
106300           MOVE 'FAILED ' TO LIN-ESTADO-EJEC                      ARTI01
106400           MOVE PVL-MENSAJE-ERROR TO LIN-MENSAJE-ERROR            ARTI01
106500        END-IF                                                    ARTI01
106600     END-IF                                                       ARTI01
106700     IF LIN-ESTADO-EJEC = 'SUCCESS'                               ARTI01
106800        PERFORM 1050-VALIDA-IMAGEN                                ARTI01
106900     END-IF                                                       ARTI01
107000     IF LIN-ESTADO-EJEC = 'SUCCESS'                               ARTI01
107100        PERFORM 1060-DECIDE-OPERACION                             ARTI01
107200     END-IF.                                                      ARTI01
107300 1000-VALIDA-LINEA-E. EXIT.                                       ARTI01
107400                                                                  ARTI01
107500 1010-FILTRO-APROBACION SECTION.                                  ARTI01
107600     MOVE SPACES TO WKS-AUX-ESTADO-APROB                          ARTI01
107700     MOVE LIN-ESTADO-APROB TO WKS-AUX-ESTADO-APROB                ARTI01
107800     INSPECT WKS-AUX-ESTADO-APROB                                 ARTI01
107900        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   ARTI01
108000                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                   ARTI01
108100     IF PARM-SOLO-APROBADAS                                       ARTI01
108200        IF WKS-AUX-ESTADO-APROB = 'NOT APPROVED'                  ARTI01
108300           MOVE 'FAILED ' TO LIN-ESTADO-EJEC                      ARTI01
108400           MOVE 'Status: Not Approved (filtered out)'             ARTI01
108500              TO LIN-MENSAJE-ERROR                                ARTI01
108600        END-IF                                                    ARTI01
108700     ELSE                                                         ARTI01
108800        IF PARM-SOLO-NO-APROBADAS                                 ARTI01
108900           IF WKS-AUX-ESTADO-APROB NOT = 'NOT APPROVED'           ARTI01
109000              MOVE 'FAILED ' TO LIN-ESTADO-EJEC                   ARTI01
109100              MOVE 'Status: Approved (filtered out)'              ARTI01
109200                 TO LIN-MENSAJE-ERROR                             ARTI01
109300           END-IF                                                 ARTI01
109400        END-IF                                                    ARTI01
109500     END-IF.                                                      ARTI01
109600 1010-FILTRO-APROBACION-E. EXIT.                                  ARTI01
109700                                                                  ARTI01
109800 1020-VALIDA-SKU SECTION.                                         ARTI01
109900     IF LIN-LOGO-SKU-NORMAL = SPACES                              ARTI01
110000        OR LIN-LOGO-SKU-NORMAL = '0'                              ARTI01
110100        OR LIN-LOGO-SKU-NORMAL = '0000'                           ARTI01
110200        MOVE 'FAILED ' TO LIN-ESTADO-EJEC                         ARTI01
110300        MOVE 'Invalid Logo SKU' TO LIN-MENSAJE-ERROR              ARTI01
110400     END-IF.                                                      ARTI01
110500 1020-VALIDA-SKU-E. EXIT.                                         ARTI01
110600                                                                  ARTI01
110700 1030-PARSEA-OPER-CODE SECTION.                                   ARTI01
110800     MOVE SPACES TO CNV-TEXTO                                     ARTI01
110900     MOVE LIN-OPER-CODIGO TO CNV-TEXTO                            ARTI01
111000     MOVE 4 TO CNV-LONGITUD                                       ARTI01
111100     PERFORM 8110-CALCULA-LONGITUD-TEXTO                          ARTI01
111200     IF CNV-LONGITUD > 2                                          ARTI01
111300        IF CNV-TEXTO (CNV-LONGITUD - 1:2) = '.0'                  ARTI01
111400           SUBTRACT 2 FROM CNV-LONGITUD                           ARTI01
111500        END-IF                                                    ARTI01
111600     END-IF                                                       ARTI01
111700     PERFORM 8100-CONVIERTE-A-NUMERO                              ARTI01
111800     IF LIN-OPER-CODIGO = SPACES                                  ARTI01
111900        MOVE 'FAILED ' TO LIN-ESTADO-EJEC                         ARTI01
112000        MOVE 'Missing Operational Code' TO LIN-MENSAJE-ERROR      ARTI01
112100     ELSE                                                         ARTI01
112200        IF NOT CNV-VALIDO                                         ARTI01
112300           MOVE 'FAILED ' TO LIN-ESTADO-EJEC                      ARTI01
112400           MOVE 'Invalid Operational Code format'                 ARTI01
112500              TO LIN-MENSAJE-ERROR                                ARTI01
112600        ELSE                                                      ARTI01
112700           MOVE CNV-NUMERO TO PVN-CODIGO-NUM                      ARTI01
112800           IF PVN-CODIGO-NUM = 0                                  ARTI01
112900              MOVE 'FAILED ' TO LIN-ESTADO-EJEC                   ARTI01
113000              MOVE 'Invalid Operational Code' TO                  ARTI01
113100                 LIN-MENSAJE-ERROR                                ARTI01
113200           END-IF                                                 ARTI01
113300        END-IF                                                    ARTI01
113400     END-IF.                                                      ARTI01
113500 1030-PARSEA-OPER-CODE-E. EXIT.                                   ARTI01
113600                                                                  ARTI01
113700 1040-DETERMINA-TIPO-ESPERADO SECTION.                            ARTI01
113800     MOVE SPACES TO PVL-TIPO-ESPERADO                             ARTI01
113900     EVALUATE TRUE                                                ARTI01
114000        WHEN PVN-CODIGO-NUM = 11                                  ARTI01
114100           MOVE 'EMBROIDERY'    TO PVL-TIPO-ESPERADO              ARTI01
114200        WHEN PVN-CODIGO-NUM = 20                                  ARTI01
114300           MOVE 'HEAT_TRANSFER' TO PVL-TIPO-ESPERADO              ARTI01
114400        WHEN PVN-CODIGO-NUM > 89                                  ARTI01
114500           PERFORM 1061-VALIDA-LISTA-CODIGOS                      ARTI01
114600           IF PVN-LISTA-CONTIENE-11 > 0                           ARTI01
114700              MOVE 'EMBROIDERY'    TO PVL-TIPO-ESPERADO           ARTI01
114800           ELSE                                                   ARTI01
114900              IF PVN-LISTA-CONTIENE-20 > 0                        ARTI01
115000                 MOVE 'HEAT_TRANSFER' TO PVL-TIPO-ESPERADO        ARTI01
115100              END-IF                                              ARTI01
115200           END-IF                                                 ARTI01
115300        WHEN OTHER                                                ARTI01
115400           CONTINUE                                               ARTI01
115500     END-EVALUATE.                                                ARTI01
115600 1040-DETERMINA-TIPO-ESPERADO-E. EXIT.                            ARTI01
115700                                                                  ARTI01
115800 1050-VALIDA-IMAGEN SECTION.                                      ARTI01
115900     MOVE 'N' TO WKS-IMAGEN-ENCONTRADA                            ARTI01
116000     MOVE 1 TO IDX-IMG                                            ARTI01
116100     PERFORM 1051-COMPARA-UNA-IMAGEN                              ARTI01
116200        VARYING IDX-IMG FROM 1 BY 1                               ARTI01
116300        UNTIL IDX-IMG > WKS-TOTAL-IMAGENES                        ARTI01
116400     IF WKS-IMAGEN-ENCONTRADA NOT = 'S'                           ARTI01
116500        MOVE 'FAILED ' TO LIN-ESTADO-EJEC                         ARTI01
116600        MOVE 'Logo images not found' TO LIN-MENSAJE-ERROR         ARTI01
116700     END-IF.                                                      ARTI01
116800 1050-VALIDA-IMAGEN-E. EXIT.                                      ARTI01
116900                                                                  ARTI01
117000 1051-COMPARA-UNA-IMAGEN SECTION.                                 ARTI01
117100     IF TI-SKU (IDX-IMG) = LIN-LOGO-SKU-NORMAL                    ARTI01
117200        MOVE 'S' TO WKS-IMAGEN-ENCONTRADA                         ARTI01
117300     END-IF.                                                      ARTI01
117400 1051-COMPARA-UNA-IMAGEN-E. EXIT.                                 ARTI01
117500                                                                  ARTI01
117600 1060-DECIDE-OPERACION SECTION.                                   ARTI01
117700     EVALUATE TRUE                                                ARTI01
117800        WHEN PVN-CODIGO-NUM = 11                                  ARTI01
117900           MOVE 'EMBROIDERY'    TO LIN-TIPO-PROCESO               ARTI01
118000        WHEN PVN-CODIGO-NUM = 20                                  ARTI01
118100           MOVE 'HEAT_TRANSFER' TO LIN-TIPO-PROCESO               ARTI01
118200        WHEN PVN-CODIGO-NUM > 89                                  ARTI01
118300           IF PVN-LISTA-VACIA = 'S'                               ARTI01
118400              MOVE 'FAILED ' TO LIN-ESTADO-EJEC                   ARTI01
118500              MOVE 'No valid List of Operation Codes found'       ARTI01
118600                 TO LIN-MENSAJE-ERROR                             ARTI01
118700           ELSE                                                   ARTI01
118800              IF PVN-LISTA-CONTIENE-11 > 0                        ARTI01
118900                 AND PVN-LISTA-CONTIENE-20 > 0                    ARTI01
119000                 MOVE 'FAILED ' TO LIN-ESTADO-EJEC                ARTI01
119100                 MOVE                                             ARTI01
119200               'Operation Code List cannot mix 11 and 20'         ARTI01
119300                    TO LIN-MENSAJE-ERROR                          ARTI01
119400              ELSE                                                ARTI01
119500                 IF PVN-LISTA-CONTIENE-11 = 1                     ARTI01
119600                    AND PVN-LISTA-MENOR-60 = 0                    ARTI01
119700                    MOVE 'EMBROIDERY' TO LIN-TIPO-PROCESO         ARTI01
119800                 ELSE                                             ARTI01
119900                    IF PVN-LISTA-CONTIENE-20 = 1                  ARTI01
120000                       AND PVN-LISTA-MENOR-60 = 0                 ARTI01
120100                       MOVE 'HEAT_TRANSFER' TO                    ARTI01
120200                          LIN-TIPO-PROCESO                        ARTI01
120300                    ELSE                                          ARTI01
120400                       MOVE 'FAILED ' TO LIN-ESTADO-EJEC          ARTI01
120500                       MOVE                                       ARTI01
120600                'Operation Code List does not resolve'            ARTI01
120700                  & ' to a single valid process'                  ARTI01
120800                          TO LIN-MENSAJE-ERROR                    ARTI01
120900                    END-IF                                        ARTI01
121000                 END-IF                                           ARTI01
121100              END-IF                                              ARTI01
121200           END-IF                                                 ARTI01
121300        WHEN OTHER                                                ARTI01
121400           MOVE 'FAILED ' TO LIN-ESTADO-EJEC                      ARTI01
121500           STRING 'Operational Code ' LIN-OPER-CODIGO             ARTI01
121600              ' is not 11, 20, or > 89'                           ARTI01
121700              DELIMITED BY SIZE INTO LIN-MENSAJE-ERROR            ARTI01
121800     END-EVALUATE.                                                ARTI01
121900 1060-DECIDE-OPERACION-E. EXIT.                                   ARTI01
122000                                                                  ARTI01
122100 1061-VALIDA-LISTA-CODIGOS SECTION.                               ARTI01
122200     MOVE ZERO TO PVN-LISTA-CONTIENE-11                           ARTI01
122300     MOVE ZERO TO PVN-LISTA-CONTIENE-20                           ARTI01
122400     MOVE ZERO TO PVN-LISTA-MENOR-60                              ARTI01
122500     MOVE 'S'  TO PVN-LISTA-VACIA                                 ARTI01
122600     MOVE SPACES TO PVN-TOKEN (1) PVN-TOKEN (2) PVN-TOKEN         ARTI01
122700        (3)                                                       ARTI01
122800        PVN-TOKEN (4) PVN-TOKEN (5) PVN-TOKEN (6) PVN-TOKEN       ARTI01
122900           (7)                                                    ARTI01
123000        PVN-TOKEN (8) PVN-TOKEN (9) PVN-TOKEN (10)                ARTI01
123100        PVN-TOKEN (11) PVN-TOKEN (12)                             ARTI01
123200     UNSTRING LIN-OPER-CODIGO-LISTA DELIMITED BY ','              ARTI01
123300        INTO PVN-TOKEN (1) PVN-TOKEN (2) PVN-TOKEN (3)            ARTI01
123400             PVN-TOKEN (4) PVN-TOKEN (5) PVN-TOKEN (6)            ARTI01
123500             PVN-TOKEN (7) PVN-TOKEN (8) PVN-TOKEN (9)            ARTI01
123600             PVN-TOKEN (10) PVN-TOKEN (11) PVN-TOKEN (12)         ARTI01
123700     MOVE 1 TO WAT-I                                              ARTI01
123800     PERFORM 1062-EVALUA-TOKEN-LISTA                              ARTI01
123900        VARYING WAT-I FROM 1 BY 1 UNTIL WAT-I > 12.               ARTI01
124000 1061-VALIDA-LISTA-CODIGOS-E. EXIT.                               ARTI01
124100                                                                  ARTI01
124200 1062-EVALUA-TOKEN-LISTA SECTION.                                 ARTI01
124300     IF PVN-TOKEN (WAT-I) NOT = SPACES                            ARTI01
124400        MOVE SPACES TO CNV-TEXTO                                  ARTI01
124500        MOVE PVN-TOKEN (WAT-I) TO CNV-TEXTO                       ARTI01
124600        MOVE 6 TO CNV-LONGITUD                                    ARTI01
124700        PERFORM 8110-CALCULA-LONGITUD-TEXTO                       ARTI01
124800        IF CNV-LONGITUD > 2                                       ARTI01
124900           IF CNV-TEXTO (CNV-LONGITUD - 1:2) = '.0'               ARTI01
125000              SUBTRACT 2 FROM CNV-LONGITUD                        ARTI01
125100           END-IF                                                 ARTI01
125200        END-IF                                                    ARTI01
125300        PERFORM 8100-CONVIERTE-A-NUMERO                           ARTI01
125400        IF CNV-VALIDO                                             ARTI01
125500           MOVE 'N' TO PVN-LISTA-VACIA                            ARTI01
125600           IF CNV-NUMERO = 11                                     ARTI01
125700              ADD 1 TO PVN-LISTA-CONTIENE-11                      ARTI01
125800           END-IF                                                 ARTI01
125900           IF CNV-NUMERO = 20                                     ARTI01
126000              ADD 1 TO PVN-LISTA-CONTIENE-20                      ARTI01
126100           END-IF                                                 ARTI01
126200           IF CNV-NUMERO NOT = 11 AND CNV-NUMERO NOT = 20         ARTI01
126300              AND CNV-NUMERO < 60                                 ARTI01
126400              ADD 1 TO PVN-LISTA-MENOR-60                         ARTI01
126500           END-IF                                                 ARTI01
126600        END-IF                                                    ARTI01
126700     END-IF.                                                      ARTI01
126800 1062-EVALUA-TOKEN-LISTA-E. EXIT.                                 ARTI01
126900                                                                  ARTI01
127000******************************************************************ARTI01
127100* 1100 - NORMALIZACION DEL SKU DE LOGO (U1)                       ARTI01
127200******************************************************************ARTI01
127300 1100-NORMALIZA-LOGO-SKU SECTION.                                 ARTI01
127400     MOVE LIN-LOGO-SKU-CRUDO TO LIN-LOGO-SKU-NORMAL               ARTI01
127500     IF LIN-LOGO-SKU-NORMAL = SPACES                              ARTI01
127600        OR LIN-LOGO-SKU-NORMAL = 'nan   '                         ARTI01
127700        OR LIN-LOGO-SKU-NORMAL = 'NAN   '                         ARTI01
127800        MOVE SPACES TO LIN-LOGO-SKU-NORMAL                        ARTI01
127900     ELSE                                                         ARTI01
128000        MOVE LIN-LOGO-SKU-NORMAL TO CNV-TEXTO                     ARTI01
128100        MOVE 6 TO CNV-LONGITUD                                    ARTI01
128200        PERFORM 8110-CALCULA-LONGITUD-TEXTO                       ARTI01
128300        IF CNV-LONGITUD > 2                                       ARTI01
128400           IF CNV-TEXTO (CNV-LONGITUD - 1:2) = '.0'               ARTI01
128500              SUBTRACT 2 FROM CNV-LONGITUD                        ARTI01
128600              MOVE SPACES TO LIN-LOGO-SKU-NORMAL                  ARTI01
128700              MOVE CNV-TEXTO (1:CNV-LONGITUD)                     ARTI01
128800                 TO LIN-LOGO-SKU-NORMAL                           ARTI01
128900           END-IF                                                 ARTI01
129000        END-IF                                                    ARTI01
129100        IF LIN-LOGO-SKU-NORMAL = SPACES                           ARTI01
129200           OR LIN-LOGO-SKU-NORMAL = '0'                           ARTI01
129300           OR LIN-LOGO-SKU-NORMAL = '0000'                        ARTI01
129400           MOVE SPACES TO LIN-LOGO-SKU-NORMAL                     ARTI01
129500        ELSE                                                      ARTI01
129600           MOVE LIN-LOGO-SKU-NORMAL TO CNV-TEXTO                  ARTI01
129700           MOVE 6 TO CNV-LONGITUD                                 ARTI01
129800           PERFORM 8110-CALCULA-LONGITUD-TEXTO                    ARTI01
129900           PERFORM 8100-CONVIERTE-A-NUMERO                        ARTI01
130000           IF CNV-VALIDO AND CNV-LONGITUD < 4                     ARTI01
130100              MOVE SPACES TO LIN-LOGO-SKU-NORMAL                  ARTI01
130200              PERFORM 8300-RELLENA-CEROS                          ARTI01
130300           END-IF                                                 ARTI01
130400        END-IF                                                    ARTI01
130500     END-IF.                                                      ARTI01
130600 1100-NORMALIZA-LOGO-SKU-E. EXIT.                                 ARTI01
130700                                                                  ARTI01
130800******************************************************************ARTI01
130900* 1200 - NORMALIZACION DE LA FECHA DE ENTREGA (U2)                ARTI01
131000******************************************************************ARTI01
131100 1200-NORMALIZA-FECHA SECTION.                                    ARTI01
131200     MOVE SPACES TO LIN-FECHA-NORMAL                              ARTI01
131300     IF LIN-FECHA-CRUDA = SPACES                                  ARTI01
131400        CONTINUE                                                  ARTI01
131500     ELSE                                                         ARTI01
131600        MOVE SPACES TO CNV-TEXTO                                  ARTI01
131700        MOVE LIN-FECHA-CRUDA TO CNV-TEXTO                         ARTI01
131800        MOVE 10 TO CNV-LONGITUD                                   ARTI01
131900        PERFORM 8110-CALCULA-LONGITUD-TEXTO                       ARTI01
132000        PERFORM 8100-CONVIERTE-A-NUMERO                           ARTI01
132100        IF CNV-VALIDO                                             ARTI01
132200           IF CNV-NUMERO > 40000                                  ARTI01
132300              MOVE CNV-NUMERO TO WKS-SF-RESTANTES                 ARTI01
132400              PERFORM 1210-SERIAL-A-FECHA                         ARTI01
132500              MOVE WKS-SF-RESULTADO TO LIN-FECHA-NORMAL           ARTI01
132600           ELSE                                                   ARTI01
132700              MOVE CNV-TEXTO (1:CNV-LONGITUD) TO                  ARTI01
132800                 LIN-FECHA-NORMAL                                 ARTI01
132900           END-IF                                                 ARTI01
133000        ELSE                                                      ARTI01
133100           IF CNV-LONGITUD = 8                                    ARTI01
133200              AND LIN-FECHA-CRUDA (3:1) = '/'                     ARTI01
133300              AND LIN-FECHA-CRUDA (6:1) = '/'                     ARTI01
133400              MOVE LIN-FECHA-CRUDA (1:8) TO LIN-FECHA-NORMAL      ARTI01
133500           ELSE                                                   ARTI01
133600              PERFORM 1220-PARSEA-FORMATOS                        ARTI01
133700           END-IF                                                 ARTI01
133800        END-IF                                                    ARTI01
133900     END-IF.                                                      ARTI01
134000 1200-NORMALIZA-FECHA-E. EXIT.                                    ARTI01
134100                                                                  ARTI01
134200 1210-SERIAL-A-FECHA SECTION.                                     ARTI01
134300     MOVE 1899 TO WKS-SF-ANIO                                     ARTI01
134400     MOVE 12   TO WKS-SF-MES                                      ARTI01
134500     MOVE 30   TO WKS-SF-DIA                                      ARTI01
134600     PERFORM 1211-AVANZA-UN-DIA WKS-SF-RESTANTES TIMES            ARTI01
134700     DIVIDE WKS-SF-ANIO BY 100 GIVING WKS-SF-COCIENTE             ARTI01
134800        REMAINDER WKS-SF-ANIO-CORTO                               ARTI01
134900     MOVE WKS-SF-MES       TO WKS-SF-RESULTADO-MES                ARTI01
135000     MOVE '/'              TO WKS-SF-RESULTADO-BARRA1             ARTI01
135100     MOVE WKS-SF-DIA       TO WKS-SF-RESULTADO-DIA                ARTI01
135200     MOVE '/'              TO WKS-SF-RESULTADO-BARRA2             ARTI01
135300     MOVE WKS-SF-ANIO-CORTO TO WKS-SF-RESULTADO-ANIO.             ARTI01
135400 1210-SERIAL-A-FECHA-E. EXIT.                                     ARTI01
135500                                                                  ARTI01
135600 1211-AVANZA-UN-DIA SECTION.                                      ARTI01
135700     ADD 1 TO WKS-SF-DIA                                          ARTI01
135800     PERFORM 1212-DETERMINA-FIN-MES                               ARTI01
135900     IF WKS-SF-DIA > WKS-SF-FIN-MES                               ARTI01
136000        MOVE 1 TO WKS-SF-DIA                                      ARTI01
136100        ADD 1 TO WKS-SF-MES                                       ARTI01
136200        IF WKS-SF-MES > 12                                        ARTI01
136300           MOVE 1 TO WKS-SF-MES                                   ARTI01
136400           ADD 1 TO WKS-SF-ANIO                                   ARTI01
136500        END-IF                                                    ARTI01
136600     END-IF.                                                      ARTI01
136700 1211-AVANZA-UN-DIA-E. EXIT.                                      ARTI01
136800                                                                  ARTI01
136900 1212-DETERMINA-FIN-MES SECTION.                                  ARTI01
137000     MOVE DIA-FIN-MES (WKS-SF-MES) TO WKS-SF-FIN-MES              ARTI01
137100     IF WKS-SF-MES = 2                                            ARTI01
137200        PERFORM 1213-VERIFICA-BISIESTO                            ARTI01
137300        IF SF-ANIO-BISIESTO                                       ARTI01
137400           MOVE 29 TO WKS-SF-FIN-MES                              ARTI01
137500        END-IF                                                    ARTI01
137600     END-IF.                                                      ARTI01
137700 1212-DETERMINA-FIN-MES-E. EXIT.                                  ARTI01
137800                                                                  ARTI01
137900 1213-VERIFICA-BISIESTO SECTION.                                  ARTI01
138000     MOVE 'N' TO WKS-SF-ES-BISIESTO                               ARTI01
138100     DIVIDE WKS-SF-ANIO BY 4 GIVING WKS-SF-COCIENTE               ARTI01
138200        REMAINDER WKS-SF-RESIDUO                                  ARTI01
138300     IF WKS-SF-RESIDUO = 0                                        ARTI01
138400        MOVE 'S' TO WKS-SF-ES-BISIESTO                            ARTI01
138500        DIVIDE WKS-SF-ANIO BY 100 GIVING WKS-SF-COCIENTE          ARTI01
138600           REMAINDER WKS-SF-RESIDUO                               ARTI01
138700        IF WKS-SF-RESIDUO = 0                                     ARTI01
138800           MOVE 'N' TO WKS-SF-ES-BISIESTO                         ARTI01
138900           DIVIDE WKS-SF-ANIO BY 400 GIVING WKS-SF-COCIENTE       ARTI01
139000              REMAINDER WKS-SF-RESIDUO                            ARTI01
139100           IF WKS-SF-RESIDUO = 0                                  ARTI01
139200              MOVE 'S' TO WKS-SF-ES-BISIESTO                      ARTI01
139300           END-IF                                                 ARTI01
139400        END-IF                                                    ARTI01
139500     END-IF.                                                      ARTI01
139600 1213-VERIFICA-BISIESTO-E. EXIT.                                  ARTI01
139700                                                                  ARTI01
139800 1220-PARSEA-FORMATOS SECTION.                                    ARTI01
139900     MOVE 'N' TO WKS-FECHA-RESUELTA                               ARTI01
140000     IF LIN-FECHA-CRUDA (5:1) = '-' AND                           ARTI01
140100        LIN-FECHA-CRUDA (8:1) = '-'                               ARTI01
140200        MOVE LIN-FECHA-CRUDA (6:2) TO WKS-SF-MES-TXT              ARTI01
140300        MOVE LIN-FECHA-CRUDA (9:2) TO WKS-SF-DIA-TXT              ARTI01
140400        MOVE LIN-FECHA-CRUDA (3:2) TO WKS-SF-ANIO-TXT             ARTI01
140500        MOVE 'S' TO WKS-FECHA-RESUELTA                            ARTI01
140600     END-IF                                                       ARTI01
140700     IF WKS-FECHA-RESUELTA NOT = 'S'                              ARTI01
140800        AND LIN-FECHA-CRUDA (3:1) = '/' AND                       ARTI01
140900        LIN-FECHA-CRUDA (6:1) = '/' AND                           ARTI01
141000        LIN-FECHA-CRUDA (9:1) NOT = SPACE                         ARTI01
141100        MOVE LIN-FECHA-CRUDA (1:2) TO WKS-SF-MES-TXT              ARTI01
141200        MOVE LIN-FECHA-CRUDA (4:2) TO WKS-SF-DIA-TXT              ARTI01
141300        MOVE LIN-FECHA-CRUDA (9:2) TO WKS-SF-ANIO-TXT             ARTI01
141310        MOVE SPACES TO CNV-TEXTO                                  ARTI01
141320        MOVE WKS-SF-MES-TXT TO CNV-TEXTO (1:2)                    ARTI01
141330        MOVE 2 TO CNV-LONGITUD                                    ARTI01
141340        PERFORM 8100-CONVIERTE-A-NUMERO                           ARTI01
141350        IF CNV-ES-NUMERICO = 'S' AND CNV-NUMERO > 12              ARTI01
141360           MOVE LIN-FECHA-CRUDA (4:2) TO WKS-SF-MES-TXT           ARTI01
141370           MOVE LIN-FECHA-CRUDA (1:2) TO WKS-SF-DIA-TXT           ARTI01
141380        END-IF                                                    ARTI01
141400        MOVE 'S' TO WKS-FECHA-RESUELTA                            ARTI01
141500     END-IF                                                       ARTI01
141600     IF WKS-FECHA-RESUELTA NOT = 'S'                              ARTI01
141700        AND LIN-FECHA-CRUDA (5:1) = '/' AND                       ARTI01
141800        LIN-FECHA-CRUDA (8:1) = '/'                               ARTI01
141900        MOVE LIN-FECHA-CRUDA (6:2) TO WKS-SF-MES-TXT              ARTI01
142000        MOVE LIN-FECHA-CRUDA (9:2) TO WKS-SF-DIA-TXT              ARTI01
142100        MOVE LIN-FECHA-CRUDA (3:2) TO WKS-SF-ANIO-TXT             ARTI01
142200        MOVE 'S' TO WKS-FECHA-RESUELTA                            ARTI01
142300     END-IF                                                       ARTI01
142400     IF WKS-FECHA-RESUELTA = 'S'                                  ARTI01
142500        STRING WKS-SF-MES-TXT '/' WKS-SF-DIA-TXT '/'              ARTI01
142600               WKS-SF-ANIO-TXT                                    ARTI01
142700           DELIMITED BY SIZE INTO LIN-FECHA-NORMAL                ARTI01
142800     ELSE                                                         ARTI01
142900        MOVE LIN-FECHA-CRUDA TO LIN-FECHA-NORMAL                  ARTI01
143000     END-IF.                                                      ARTI01
143100 1220-PARSEA-FORMATOS-E. EXIT.                                    ARTI01
143200                                                                  ARTI01
143300******************************************************************ARTI01
143400* 3000 - VALIDACION DEL MAESTRO DE LOGOS (U3)                     ARTI01
143500******************************************************************ARTI01
143600 3000-VALIDA-LOGO-MASTER SECTION.                                 ARTI01
143700     MOVE 'N' TO PVL-RESULTADO                                    ARTI01
143800     MOVE SPACES TO PVL-MENSAJE-ERROR                             ARTI01
143900     MOVE SPACES TO PVL-TIPO-RESULTANTE                           ARTI01
144000     IF PVL-SKU-ENTRADA = SPACES OR PVL-SKU-ENTRADA = '0000'      ARTI01
144100        MOVE 'Invalid Logo SKU' TO PVL-MENSAJE-ERROR              ARTI01
144200     ELSE                                                         ARTI01
144300        PERFORM 3010-BUSCA-LOGO-POR-SKU                           ARTI01
144400        IF PVL-INDICE-LOGO = 0                                    ARTI01
144500           STRING 'Logo SKU ' PVL-SKU-ENTRADA                     ARTI01
144600              ' not found in database'                            ARTI01
144700              DELIMITED BY SIZE INTO PVL-MENSAJE-ERROR            ARTI01
144800        ELSE                                                      ARTI01
144810           IF TL-SKU-DUPLICADO (PVL-INDICE-LOGO)                  ARTI01
144820              MOVE 'Multiple entries found'                       ARTI01
144830                 TO PVL-MENSAJE-ERROR                             ARTI01
144840           ELSE                                                   ARTI01
144900              PERFORM 3015-VALIDA-TIPO-OPERACION                  ARTI01
144950           END-IF                                                 ARTI01
145000        END-IF                                                    ARTI01
145100     END-IF.                                                      ARTI01
145200 3000-VALIDA-LOGO-MASTER-E. EXIT.                                 ARTI01
145300                                                                  ARTI01
145400 3010-BUSCA-LOGO-POR-SKU SECTION.                                 ARTI01
145500     MOVE 0 TO PVL-INDICE-LOGO                                    ARTI01
145600     SEARCH ALL WKS-TABLA-LOGOS                                   ARTI01
145700        AT END CONTINUE                                           ARTI01
145800        WHEN TL-SKU (IDX-LOGO) = PVL-SKU-ENTRADA                  ARTI01
145900           MOVE IDX-LOGO TO PVL-INDICE-LOGO                       ARTI01
146000     END-SEARCH                                                   ARTI01
146100     IF PVL-INDICE-LOGO = 0                                       ARTI01
146200        MOVE SPACES TO CNV-TEXTO                                  ARTI01
146300        MOVE PVL-SKU-ENTRADA TO CNV-TEXTO                         ARTI01
146400        MOVE 6 TO CNV-LONGITUD                                    ARTI01
146500        PERFORM 8110-CALCULA-LONGITUD-TEXTO                       ARTI01
146600        PERFORM 8100-CONVIERTE-A-NUMERO                           ARTI01
146700        IF CNV-VALIDO                                             ARTI01
146800           PERFORM 3011-BUSCA-SIN-CEROS                           ARTI01
146900        END-IF                                                    ARTI01
147000     END-IF.                                                      ARTI01
147100 3010-BUSCA-LOGO-POR-SKU-E. EXIT.                                 ARTI01
147200                                                                  ARTI01
147300 3011-BUSCA-SIN-CEROS SECTION.                                    ARTI01
147400     PERFORM 8120-QUITA-CEROS-IZQ                                 ARTI01
147500     MOVE 1 TO IDX-LOGO                                           ARTI01
147600     PERFORM 3012-COMPARA-UN-LOGO-SIN-CEROS                       ARTI01
147700        VARYING IDX-LOGO FROM 1 BY 1                              ARTI01
147800        UNTIL IDX-LOGO > WKS-TOTAL-LOGOS.                         ARTI01
147900 3011-BUSCA-SIN-CEROS-E. EXIT.                                    ARTI01
148000                                                                  ARTI01
148100 3012-COMPARA-UN-LOGO-SIN-CEROS SECTION.                          ARTI01
148200     IF TL-SKU (IDX-LOGO) = WKS-SF-SKU-AUX                        ARTI01
148300        MOVE IDX-LOGO TO PVL-INDICE-LOGO                          ARTI01
148400     END-IF.                                                      ARTI01
148500 3012-COMPARA-UN-LOGO-SIN-CEROS-E. EXIT.                          ARTI01
148600                                                                  ARTI01
148700 3015-VALIDA-TIPO-OPERACION SECTION.                              ARTI01
148800     MOVE SPACES TO WKS-AUX-TIPO-OPER                             ARTI01
148900     MOVE TL-TIPO-OPERACION (PVL-INDICE-LOGO) TO                  ARTI01
149000          WKS-AUX-TIPO-OPER                                       ARTI01
149100     INSPECT WKS-AUX-TIPO-OPER                                    ARTI01
149200        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   ARTI01
149300                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                   ARTI01
149400     EVALUATE TRUE                                                ARTI01
149500        WHEN WKS-AUX-TIPO-OPER = SPACES                           ARTI01
149600           MOVE 'Operation Type missing' TO                       ARTI01
149700              PVL-MENSAJE-ERROR                                   ARTI01
149800        WHEN WKS-AUX-TIPO-OPER = 'EMB'                            ARTI01
149900           MOVE 'EMBROIDERY' TO PVL-TIPO-RESULTANTE               ARTI01
150000        WHEN WKS-AUX-TIPO-OPER (1:2) = 'HT'                       ARTI01
150100           MOVE 'HEAT_TRANSFER' TO PVL-TIPO-RESULTANTE            ARTI01
150200        WHEN OTHER                                                ARTI01
150300           MOVE 'Invalid Operation Type' TO                       ARTI01
150400              PVL-MENSAJE-ERROR                                   ARTI01
150500     END-EVALUATE                                                 ARTI01
150600     IF PVL-TIPO-RESULTANTE NOT = SPACES                          ARTI01
150700        IF PVL-TIPO-ESPERADO NOT = SPACES                         ARTI01
150800           AND PVL-TIPO-ESPERADO NOT = PVL-TIPO-RESULTANTE        ARTI01
150900           MOVE 'Process mismatch' TO PVL-MENSAJE-ERROR           ARTI01
151000        ELSE                                                      ARTI01
151100           IF PVL-TIPO-RESULTANTE = 'EMBROIDERY'                  ARTI01
151200              PERFORM 3020-VALIDA-BORDADO                         ARTI01
151300           ELSE                                                   ARTI01
151400              PERFORM 3030-VALIDA-TRANSFERENCIA                   ARTI01
151500           END-IF                                                 ARTI01
151600        END-IF                                                    ARTI01
151700     END-IF.                                                      ARTI01
151800 3015-VALIDA-TIPO-OPERACION-E. EXIT.                              ARTI01
151900                                                                  ARTI01
152000 3020-VALIDA-BORDADO SECTION.                                     ARTI01
152100     IF TL-HT-COLOR (PVL-INDICE-LOGO) NOT = SPACES OR             ARTI01
152200        TL-HT-MATERIAL (PVL-INDICE-LOGO) NOT = SPACES OR          ARTI01
152300        TL-HT-PELADO (PVL-INDICE-LOGO) NOT = SPACES OR            ARTI01
152400        TL-HT-TIEMPO (PVL-INDICE-LOGO) NOT = SPACES OR            ARTI01
152500        TL-HT-TEMPERATURA (PVL-INDICE-LOGO) NOT = SPACES OR       ARTI01
152600        TL-HT-PRESION (PVL-INDICE-LOGO) NOT = SPACES              ARTI01
152700        MOVE 'Logo master record has heat-transfer data in'       ARTI01
152800           & ' an embroidery record' TO PVL-MENSAJE-ERROR         ARTI01
152900     ELSE                                                         ARTI01
153000        IF TL-PUNTADAS (PVL-INDICE-LOGO) = SPACES OR              ARTI01
153100           TL-PUNTADAS (PVL-INDICE-LOGO) = '0       ' OR          ARTI01
153200           TL-PUNTADAS (PVL-INDICE-LOGO) = '0.0     '             ARTI01
153300           MOVE 'Stitch count required for embroidery'            ARTI01
153400              TO PVL-MENSAJE-ERROR                                ARTI01
153500        ELSE                                                      ARTI01
153600           MOVE 'N' TO WKS-HAY-COLOR-BORDADO                      ARTI01
153700           MOVE 1 TO WAT-I                                        ARTI01
153800           PERFORM 3021-HAY-UN-COLOR-BORDADO                      ARTI01
153900              VARYING WAT-I FROM 1 BY 1 UNTIL WAT-I > 15          ARTI01
154000           IF WKS-HAY-COLOR-BORDADO NOT = 'S'                     ARTI01
154100              MOVE                                                ARTI01
154200               'At least one logo color required for'             ARTI01
154300               & ' embroidery' TO PVL-MENSAJE-ERROR               ARTI01
154400           ELSE                                                   ARTI01
154500              MOVE 'S' TO PVL-RESULTADO                           ARTI01
154600           END-IF                                                 ARTI01
154700        END-IF                                                    ARTI01
154800     END-IF.                                                      ARTI01
154900 3020-VALIDA-BORDADO-E. EXIT.                                     ARTI01
155000                                                                  ARTI01
155100 3021-HAY-UN-COLOR-BORDADO SECTION.                               ARTI01
155200     IF TL-COLOR (PVL-INDICE-LOGO, WAT-I) NOT = SPACES            ARTI01
155300        MOVE 'S' TO WKS-HAY-COLOR-BORDADO                         ARTI01
155400     END-IF.                                                      ARTI01
155500 3021-HAY-UN-COLOR-BORDADO-E. EXIT.                               ARTI01
155600                                                                  ARTI01
155700 3030-VALIDA-TRANSFERENCIA SECTION.                               ARTI01
155800     IF TL-PUNTADAS (PVL-INDICE-LOGO) NOT = SPACES AND            ARTI01
155900        TL-PUNTADAS (PVL-INDICE-LOGO) NOT = '0       ' AND        ARTI01
156000        TL-PUNTADAS (PVL-INDICE-LOGO) NOT = '0.0     '            ARTI01
156100        MOVE 'Logo master record has an embroidery stitch'        ARTI01
156200           & ' count in a heat-transfer record'                   ARTI01
156300           TO PVL-MENSAJE-ERROR                                   ARTI01
156400     ELSE                                                         ARTI01
156500        MOVE 'N' TO WKS-HAY-COLOR-BORDADO                         ARTI01
156600        MOVE 1 TO WAT-I                                           ARTI01
156700        PERFORM 3021-HAY-UN-COLOR-BORDADO                         ARTI01
156800           VARYING WAT-I FROM 1 BY 1 UNTIL WAT-I > 15             ARTI01
156900        IF WKS-HAY-COLOR-BORDADO = 'S'                            ARTI01
157000           MOVE                                                   ARTI01
157100            'Logo master record has embroidery colors in a'       ARTI01
157200            & ' heat-transfer record' TO PVL-MENSAJE-ERROR        ARTI01
157300        ELSE                                                      ARTI01
157400           PERFORM 3031-VALIDA-CAMPOS-TRANSFER                    ARTI01
157500        END-IF                                                    ARTI01
157600     END-IF.                                                      ARTI01
157700 3030-VALIDA-TRANSFERENCIA-E. EXIT.                               ARTI01
157800                                                                  ARTI01
157900 3031-VALIDA-CAMPOS-TRANSFER SECTION.                             ARTI01
158000     IF TL-HT-COLOR (PVL-INDICE-LOGO) = SPACES                    ARTI01
158100        MOVE 'Logo Color required for heat transfer'              ARTI01
158200           TO PVL-MENSAJE-ERROR                                   ARTI01
158300     ELSE                                                         ARTI01
158400        IF TL-HT-MATERIAL (PVL-INDICE-LOGO) = SPACES              ARTI01
158500           MOVE 'Material required for heat transfer'             ARTI01
158600              TO PVL-MENSAJE-ERROR                                ARTI01
158700        ELSE                                                      ARTI01
158800           IF TL-HT-TEMPERATURA (PVL-INDICE-LOGO) = SPACES        ARTI01
158900              MOVE 'Temp required for heat transfer'              ARTI01
159000                 TO PVL-MENSAJE-ERROR                             ARTI01
159100           ELSE                                                   ARTI01
159200              IF TL-HT-TIEMPO (PVL-INDICE-LOGO) = SPACES          ARTI01
159300                 MOVE 'Time required for heat transfer'           ARTI01
159400                    TO PVL-MENSAJE-ERROR                          ARTI01
159500              ELSE                                                ARTI01
159600                 IF TL-HT-PRESION (PVL-INDICE-LOGO) = SPACES      ARTI01
159700                    MOVE                                          ARTI01
159800                       'Pressure required for heat transfer'      ARTI01
159900                       TO PVL-MENSAJE-ERROR                       ARTI01
160000                 ELSE                                             ARTI01
160100                    IF TL-HT-PELADO (PVL-INDICE-LOGO) =           ARTI01
160200                       SPACES                                     ARTI01
160300                       MOVE                                       ARTI01
160400                          'Peel required for heat transfer'       ARTI01
160500                          TO PVL-MENSAJE-ERROR                    ARTI01
160600                    ELSE                                          ARTI01
160700                       MOVE 'S' TO PVL-RESULTADO                  ARTI01
160800                    END-IF                                        ARTI01
160900                 END-IF                                           ARTI01
161000              END-IF                                              ARTI01
161100           END-IF                                                 ARTI01
161200        END-IF                                                    ARTI01
161300     END-IF.                                                      ARTI01
161400 3031-VALIDA-CAMPOS-TRANSFER-E. EXIT.                             ARTI01
161500                                                                  ARTI01
161600******************************************************************ARTI01
161700* 400 - REPORTE DE EJECUCION (RUNRPT) - ENCABEZADO, ESTADIST      ARTI01
161800* DESGLOSE DE ERRORES Y DETALLE POR PEDIDO (U6)                   ARTI01
161900******************************************************************ARTI01
162000 400-REPORTE-EJECUCION SECTION.                                   ARTI01
162100     PERFORM 410-ESCRIBE-ENCABEZADO                               ARTI01
162200     PERFORM 420-CALCULA-ESTADISTICAS                             ARTI01
162300     PERFORM 430-ESCRIBE-RESUMEN                                  ARTI01
162400     IF WKS-TOTAL-FALLIDOS > 0                                    ARTI01
162500        PERFORM 440-ORDENA-ERRORES                                ARTI01
162600        PERFORM 445-ESCRIBE-ERRORES                               ARTI01
162700     END-IF                                                       ARTI01
162800     PERFORM 450-ESCRIBE-DETALLE-PEDIDOS.                         ARTI01
162900 400-REPORTE-EJECUCION-E. EXIT.                                   ARTI01
163000                                                                  ARTI01
163100 410-ESCRIBE-ENCABEZADO SECTION.                                  ARTI01
163200     MOVE SPACES TO RPT-TEXTO                                     ARTI01
163300     MOVE 'ART INSTRUCTIONS BATCH - EXECUTION REPORT'             ARTI01
163400        TO RPT-TEXTO                                              ARTI01
163500     WRITE REG-RUNRPT-LINEA                                       ARTI01
163600     MOVE SPACES TO RPT-TEXTO                                     ARTI01
163700     IF HAY-FILTRO-DE-PEDIDO                                      ARTI01
163800        STRING 'FILTER: SO# = ' PARM-FILTRO-PEDIDO                ARTI01
163900           DELIMITED BY SIZE INTO RPT-TEXTO                       ARTI01
164000     ELSE                                                         ARTI01
164100        MOVE 'FILTER: (NONE)' TO RPT-TEXTO                        ARTI01
164200     END-IF                                                       ARTI01
164300     WRITE REG-RUNRPT-LINEA                                       ARTI01
164400     MOVE SPACES TO RPT-TEXTO                                     ARTI01
164500     WRITE REG-RUNRPT-LINEA.                                      ARTI01
164600 410-ESCRIBE-ENCABEZADO-E. EXIT.                                  ARTI01
164700                                                                  ARTI01
164800 420-CALCULA-ESTADISTICAS SECTION.                                ARTI01
164900     MOVE ZERO TO WKS-PCT-EXITO                                   ARTI01
165000     IF WKS-TOTAL-LEIDOS > 0                                      ARTI01
165100        COMPUTE WKS-PCT-AUX-MULT ROUNDED =                        ARTI01
165200           (WKS-TOTAL-EXITOSOS * 1000) / WKS-TOTAL-LEIDOS         ARTI01
165300        COMPUTE WKS-PCT-EXITO = WKS-PCT-AUX-MULT / 10             ARTI01
165400     END-IF                                                       ARTI01
165500     MOVE ZERO TO WKS-TOTAL-ORDENES-DIST                          ARTI01
165600     MOVE SPACES TO WAR-DOC-ACTUAL                                ARTI01
165700     MOVE 1 TO IDX-REP                                            ARTI01
165800     PERFORM 4201-CUENTA-UNA-ORDEN                                ARTI01
165900        VARYING IDX-REP FROM 1 BY 1                               ARTI01
166000        UNTIL IDX-REP > WKS-TOTAL-RENGLONES.                      ARTI01
166100 420-CALCULA-ESTADISTICAS-E. EXIT.                                ARTI01
166200                                                                  ARTI01
166300 4201-CUENTA-UNA-ORDEN SECTION.                                   ARTI01
166400     IF REP-DOC-NUMERO (IDX-REP) NOT = WAR-DOC-ACTUAL             ARTI01
166500        ADD 1 TO WKS-TOTAL-ORDENES-DIST                           ARTI01
166600        MOVE REP-DOC-NUMERO (IDX-REP) TO WAR-DOC-ACTUAL           ARTI01
166700     END-IF.                                                      ARTI01
166800 4201-CUENTA-UNA-ORDEN-E. EXIT.                                   ARTI01
166900                                                                  ARTI01
167000 430-ESCRIBE-RESUMEN SECTION.                                     ARTI01
167100     MOVE SPACES TO RPT-TEXTO                                     ARTI01
167200     MOVE WKS-TOTAL-LEIDOS TO WAR-RENG-EDITADO                    ARTI01
167300     STRING 'TOTAL RECORDS: ' WAR-RENG-EDITADO                    ARTI01
167400        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
167500     WRITE REG-RUNRPT-LINEA                                       ARTI01
167600     MOVE SPACES TO RPT-TEXTO                                     ARTI01
167700     MOVE WKS-TOTAL-EXITOSOS TO WAR-RENG-EDITADO                  ARTI01
167800     STRING 'SUCCESS: ' WAR-RENG-EDITADO                          ARTI01
167900        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
168000     WRITE REG-RUNRPT-LINEA                                       ARTI01
168100     MOVE SPACES TO RPT-TEXTO                                     ARTI01
168200     MOVE WKS-TOTAL-FALLIDOS TO WAR-RENG-EDITADO                  ARTI01
168300     STRING 'FAILED: ' WAR-RENG-EDITADO                           ARTI01
168400        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
168500     WRITE REG-RUNRPT-LINEA                                       ARTI01
168600     MOVE SPACES TO RPT-TEXTO                                     ARTI01
168700     MOVE WKS-PCT-EXITO TO WAR-PCT-EDITADO                        ARTI01
168800     STRING 'SUCCESS RATE: ' WAR-PCT-EDITADO '%'                  ARTI01
168900        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
169000     WRITE REG-RUNRPT-LINEA                                       ARTI01
169100     MOVE SPACES TO RPT-TEXTO                                     ARTI01
169200     MOVE WKS-TOTAL-ORDENES-DIST TO WAR-RENG-EDITADO              ARTI01
169300     STRING 'DISTINCT SALES ORDERS: ' WAR-RENG-EDITADO            ARTI01
169400        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
169500     WRITE REG-RUNRPT-LINEA                                       ARTI01
169600     MOVE SPACES TO RPT-TEXTO                                     ARTI01
169700     MOVE WKS-TOTAL-TICKETS TO WAR-RENG-EDITADO                   ARTI01
169800     STRING 'TICKETS WRITTEN: ' WAR-RENG-EDITADO                  ARTI01
169900        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
170000     WRITE REG-RUNRPT-LINEA                                       ARTI01
170100     MOVE SPACES TO RPT-TEXTO                                     ARTI01
170200     WRITE REG-RUNRPT-LINEA.                                      ARTI01
170300 430-ESCRIBE-RESUMEN-E. EXIT.                                     ARTI01
170400                                                                  ARTI01
170500 440-ORDENA-ERRORES SECTION.                                      ARTI01
170600     MOVE 1 TO WAT-I                                              ARTI01
170700     PERFORM 4401-UNA-PASADA-ORDENA                               ARTI01
170800        VARYING WAT-I FROM 1 BY 1                                 ARTI01
170900        UNTIL WAT-I >= WKS-TOTAL-ERR-DIST.                        ARTI01
171000 440-ORDENA-ERRORES-E. EXIT.                                      ARTI01
171100                                                                  ARTI01
171200 4401-UNA-PASADA-ORDENA SECTION.                                  ARTI01
171300     MOVE 1 TO WAT-J                                              ARTI01
171400     PERFORM 4402-UNA-COMPARA-ORDENA                              ARTI01
171500        VARYING WAT-J FROM 1 BY 1                                 ARTI01
171600        UNTIL WAT-J > WKS-TOTAL-ERR-DIST - WAT-I.                 ARTI01
171700 4401-UNA-PASADA-ORDENA-E. EXIT.                                  ARTI01
171800                                                                  ARTI01
171900 4402-UNA-COMPARA-ORDENA SECTION.                                 ARTI01
172000     IF ERR-CONTADOR (WAT-J) < ERR-CONTADOR (WAT-J + 1)           ARTI01
172100        PERFORM 441-INTERCAMBIA-ERRORES                           ARTI01
172200     END-IF.                                                      ARTI01
172300 4402-UNA-COMPARA-ORDENA-E. EXIT.                                 ARTI01
172400                                                                  ARTI01
172500 441-INTERCAMBIA-ERRORES SECTION.                                 ARTI01
172600     MOVE ERR-MENSAJE (WAT-J)  TO WKS-ERR-MENSAJE-AUX             ARTI01
172700     MOVE ERR-CONTADOR (WAT-J) TO WKS-ERR-CONTADOR-AUX            ARTI01
172800     MOVE ERR-MENSAJE (WAT-J + 1)  TO ERR-MENSAJE (WAT-J)         ARTI01
172900     MOVE ERR-CONTADOR (WAT-J + 1) TO ERR-CONTADOR (WAT-J)        ARTI01
173000     MOVE WKS-ERR-MENSAJE-AUX  TO ERR-MENSAJE (WAT-J + 1)         ARTI01
173100     MOVE WKS-ERR-CONTADOR-AUX TO ERR-CONTADOR (WAT-J + 1).       ARTI01
173200 441-INTERCAMBIA-ERRORES-E. EXIT.                                 ARTI01
173300                                                                  ARTI01
173400 445-ESCRIBE-ERRORES SECTION.                                     ARTI01
173500     MOVE SPACES TO RPT-TEXTO                                     ARTI01
173600     MOVE 'ERROR BREAKDOWN' TO RPT-TEXTO                          ARTI01
173700     WRITE REG-RUNRPT-LINEA                                       ARTI01
173800     MOVE 1 TO IDX-ERR                                            ARTI01
173900     PERFORM 4451-UN-ERROR-DEL-DESGLOSE                           ARTI01
174000        VARYING IDX-ERR FROM 1 BY 1                               ARTI01
174100        UNTIL IDX-ERR > WKS-TOTAL-ERR-DIST                        ARTI01
174200     MOVE SPACES TO RPT-TEXTO                                     ARTI01
174300     WRITE REG-RUNRPT-LINEA.                                      ARTI01
174400 445-ESCRIBE-ERRORES-E. EXIT.                                     ARTI01
174500                                                                  ARTI01
174600 4451-UN-ERROR-DEL-DESGLOSE SECTION.                              ARTI01
174700     MOVE SPACES TO RPT-TEXTO                                     ARTI01
174800     MOVE ERR-CONTADOR (IDX-ERR) TO WAR-RENG-EDITADO              ARTI01
174900     STRING WAR-RENG-EDITADO '  ' ERR-MENSAJE (IDX-ERR)           ARTI01
175000        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
175100     WRITE REG-RUNRPT-LINEA.                                      ARTI01
175200 4451-UN-ERROR-DEL-DESGLOSE-E. EXIT.                              ARTI01
175300                                                                  ARTI01
175400 450-ESCRIBE-DETALLE-PEDIDOS SECTION.                             ARTI01
175500     MOVE SPACES TO WAR-DOC-ACTUAL                                ARTI01
175600     MOVE ZERO TO WAR-ITEM-NUMERO                                 ARTI01
175700     MOVE 1 TO IDX-REP                                            ARTI01
175800     PERFORM 4501-UN-RENGLON-DE-DETALLE                           ARTI01
175900        VARYING IDX-REP FROM 1 BY 1                               ARTI01
176000        UNTIL IDX-REP > WKS-TOTAL-RENGLONES                       ARTI01
176100     IF WAR-DOC-ACTUAL NOT = SPACES                               ARTI01
176200        PERFORM 455-ESCRIBE-CIERRE-PEDIDO                         ARTI01
176300     END-IF.                                                      ARTI01
176400 450-ESCRIBE-DETALLE-PEDIDOS-E. EXIT.                             ARTI01
176500                                                                  ARTI01
176600 4501-UN-RENGLON-DE-DETALLE SECTION.                              ARTI01
176700     IF REP-DOC-NUMERO (IDX-REP) NOT = WAR-DOC-ACTUAL             ARTI01
176800        IF WAR-DOC-ACTUAL NOT = SPACES                            ARTI01
176900           PERFORM 455-ESCRIBE-CIERRE-PEDIDO                      ARTI01
177000        END-IF                                                    ARTI01
177100        MOVE REP-DOC-NUMERO (IDX-REP) TO WAR-DOC-ACTUAL           ARTI01
177200        MOVE ZERO TO WAR-ITEM-NUMERO                              ARTI01
177300        MOVE ZERO TO WAR-ORDEN-EXITOSOS                           ARTI01
177400        MOVE ZERO TO WAR-ORDEN-FALLIDOS                           ARTI01
177500        PERFORM 451-ESCRIBE-BANNER-PEDIDO                         ARTI01
177600     END-IF                                                       ARTI01
177700     ADD 1 TO WAR-ITEM-NUMERO                                     ARTI01
177800     IF REP-ESTADO-EJEC (IDX-REP) = 'SUCCESS'                     ARTI01
177900        ADD 1 TO WAR-ORDEN-EXITOSOS                               ARTI01
178000        MOVE 'OK' TO WAR-ESTADO-IMPR                              ARTI01
178100     ELSE                                                         ARTI01
178200        ADD 1 TO WAR-ORDEN-FALLIDOS                               ARTI01
178300        MOVE 'NG' TO WAR-ESTADO-IMPR                              ARTI01
178400     END-IF                                                       ARTI01
178500     PERFORM 452-ESCRIBE-RENGLON-DETALLE.                         ARTI01
178600 4501-UN-RENGLON-DE-DETALLE-E. EXIT.                              ARTI01
178700                                                                  ARTI01
178800 451-ESCRIBE-BANNER-PEDIDO SECTION.                               ARTI01
178900     MOVE SPACES TO RPT-TEXTO                                     ARTI01
179000     STRING 'SALES ORDER: ' REP-DOC-NUMERO (IDX-REP)              ARTI01
179100        '   CUSTOMER: ' REP-CLIENTE (IDX-REP)                     ARTI01
179200        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
179300     WRITE REG-RUNRPT-LINEA                                       ARTI01
179400     MOVE SPACES TO RPT-TEXTO                                     ARTI01
179500     STRING 'DUE DATE: ' REP-FECHA-NORMAL (IDX-REP)               ARTI01
179600        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
179700     WRITE REG-RUNRPT-LINEA.                                      ARTI01
179800 451-ESCRIBE-BANNER-PEDIDO-E. EXIT.                               ARTI01
179900                                                                  ARTI01
180000 452-ESCRIBE-RENGLON-DETALLE SECTION.                             ARTI01
180100     MOVE SPACES TO RPT-TEXTO                                     ARTI01
180200     MOVE WAR-ITEM-NUMERO TO WAR-RENG-EDITADO                     ARTI01
180300     STRING WAR-RENG-EDITADO '. ' REP-LOGO-SKU (IDX-REP)          ARTI01
180400        ' ' REP-ESTILO-VENDOR (IDX-REP)                           ARTI01
180500        ' ' REP-COLOR-PRENDA (IDX-REP)                            ARTI01
180600        ' QTY ' REP-CANTIDAD (IDX-REP)                            ARTI01
180700        ' ' WAR-ESTADO-IMPR                                       ARTI01
180800        ' ' REP-MENSAJE-ERROR (IDX-REP)                           ARTI01
180900        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
181000     WRITE REG-RUNRPT-LINEA.                                      ARTI01
181100 452-ESCRIBE-RENGLON-DETALLE-E. EXIT.                             ARTI01
181200                                                                  ARTI01
181300 455-ESCRIBE-CIERRE-PEDIDO SECTION.                               ARTI01
181400     MOVE SPACES TO RPT-TEXTO                                     ARTI01
181500     MOVE WAR-ORDEN-EXITOSOS TO WAR-RENG-EDITADO                  ARTI01
181600     STRING 'ORDER SUCCESS: ' WAR-RENG-EDITADO                    ARTI01
181700        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
181800     WRITE REG-RUNRPT-LINEA                                       ARTI01
181900     MOVE SPACES TO RPT-TEXTO                                     ARTI01
182000     MOVE WAR-ORDEN-FALLIDOS TO WAR-RENG-EDITADO                  ARTI01
182100     STRING 'ORDER FAILED: ' WAR-RENG-EDITADO                     ARTI01
182200        DELIMITED BY SIZE INTO RPT-TEXTO                          ARTI01
182300     WRITE REG-RUNRPT-LINEA                                       ARTI01
182400     MOVE SPACES TO RPT-TEXTO                                     ARTI01
182500     WRITE REG-RUNRPT-LINEA.                                      ARTI01
182600 455-ESCRIBE-CIERRE-PEDIDO-E. EXIT.                               ARTI01
182700                                                                  ARTI01
182800******************************************************************ARTI01
182900* 4050 - ACUMULA UN MENSAJE DE ERROR EN LA TABLA DE FRECUENC      ARTI01
183000******************************************************************ARTI01
183100 4050-ACUMULA-ERROR SECTION.                                      ARTI01
183200     MOVE 'N' TO WKS-ERROR-ENCONTRADO                             ARTI01
183300     MOVE 1 TO IDX-ERR                                            ARTI01
183400     PERFORM 4051-COMPARA-UN-ERROR                                ARTI01
183500        VARYING IDX-ERR FROM 1 BY 1                               ARTI01
183600        UNTIL IDX-ERR > WKS-TOTAL-ERR-DIST                        ARTI01
183700     IF WKS-ERROR-ENCONTRADO NOT = 'S'                            ARTI01
183800        AND WKS-TOTAL-ERR-DIST < 80                               ARTI01
183900        ADD 1 TO WKS-TOTAL-ERR-DIST                               ARTI01
184000        MOVE WRK-MENSAJE-ERROR TO ERR-MENSAJE                     ARTI01
184100           (WKS-TOTAL-ERR-DIST)                                   ARTI01
184200        MOVE 1 TO ERR-CONTADOR (WKS-TOTAL-ERR-DIST)               ARTI01
184300     END-IF.                                                      ARTI01
184400 4050-ACUMULA-ERROR-E. EXIT.                                      ARTI01
184500                                                                  ARTI01
184600 4051-COMPARA-UN-ERROR SECTION.                                   ARTI01
184700     IF ERR-MENSAJE (IDX-ERR) = WRK-MENSAJE-ERROR                 ARTI01
184800        ADD 1 TO ERR-CONTADOR (IDX-ERR)                           ARTI01
184900        MOVE 'S' TO WKS-ERROR-ENCONTRADO                          ARTI01
185000     END-IF.                                                      ARTI01
185100 4051-COMPARA-UN-ERROR-E. EXIT.                                   ARTI01
185200                                                                  ARTI01
185300******************************************************************ARTI01
185400* 8100 - UTILIDADES GENERICAS DE TEXTO Y NUMERO (SIN USAR         ARTI01
185500* FUNCIONES INTRINSECAS - NO PERMITIDAS EN ESTE SHOP)             ARTI01
185600******************************************************************ARTI01
185700 8100-CONVIERTE-A-NUMERO SECTION.                                 ARTI01
185800     MOVE ZERO TO CNV-NUMERO                                      ARTI01
185900     MOVE 'N'  TO CNV-ES-NUMERICO                                 ARTI01
186000     IF CNV-LONGITUD > 0                                          ARTI01
186100        IF CNV-TEXTO (1:CNV-LONGITUD) IS NUMERIC                  ARTI01
186200           MOVE CNV-TEXTO (1:CNV-LONGITUD) TO CNV-NUMERO          ARTI01
186300           MOVE 'S' TO CNV-ES-NUMERICO                            ARTI01
186400        END-IF                                                    ARTI01
186500     END-IF.                                                      ARTI01
186600 8100-CONVIERTE-A-NUMERO-E. EXIT.                                 ARTI01
186700                                                                  ARTI01
186800******************************************************************ARTI01
186900* 8110 - CALCULA LA LONGITUD SIGNIFICATIVA (SIN BLANCOS A LA      ARTI01
187000* DERECHA) DE CNV-TEXTO, BUSCANDO DE DERECHA A IZQUIERDA          ARTI01
187100******************************************************************ARTI01
187200 8110-CALCULA-LONGITUD-TEXTO SECTION.                             ARTI01
187300     MOVE CNV-LONGITUD TO WKS-SF-I                                ARTI01
187400     MOVE 'N' TO WKS-SF-FIN-BUSQUEDA                              ARTI01
187500     PERFORM 8111-UN-PASO-LONGITUD                                ARTI01
187600        UNTIL WKS-SF-I = 0 OR WKS-SF-FIN-BUSQUEDA = 'S'           ARTI01
187700     MOVE WKS-SF-I TO CNV-LONGITUD.                               ARTI01
187800 8110-CALCULA-LONGITUD-TEXTO-E. EXIT.                             ARTI01
187900                                                                  ARTI01
188000 8111-UN-PASO-LONGITUD SECTION.                                   ARTI01
188100     IF CNV-TEXTO (WKS-SF-I:1) NOT = SPACE                        ARTI01
188200        MOVE 'S' TO WKS-SF-FIN-BUSQUEDA                           ARTI01
188300     ELSE                                                         ARTI01
188400        SUBTRACT 1 FROM WKS-SF-I                                  ARTI01
188500     END-IF.                                                      ARTI01
188600 8111-UN-PASO-LONGITUD-E. EXIT.                                   ARTI01
188700                                                                  ARTI01
188800******************************************************************ARTI01
188900* 8120 - QUITA LOS CEROS A LA IZQUIERDA DE CNV-TEXTO (DENTRO      ARTI01
189000* CNV-LONGITUD) Y DEJA EL RESULTADO EN WKS-SF-SKU-AUX             ARTI01
189100******************************************************************ARTI01
189200 8120-QUITA-CEROS-IZQ SECTION.                                    ARTI01
189300     MOVE SPACES TO WKS-SF-SKU-AUX                                ARTI01
189400     MOVE 1 TO WKS-SF-I                                           ARTI01
189500     PERFORM 8121-UN-PASO-CEROS                                   ARTI01
189600        UNTIL WKS-SF-I > CNV-LONGITUD                             ARTI01
189700           OR CNV-TEXTO (WKS-SF-I:1) NOT = '0'                    ARTI01
189800     IF WKS-SF-I > CNV-LONGITUD                                   ARTI01
189900        MOVE '0' TO WKS-SF-SKU-AUX (1:1)                          ARTI01
190000     ELSE                                                         ARTI01
190100        MOVE CNV-TEXTO (WKS-SF-I:CNV-LONGITUD - WKS-SF-I +        ARTI01
190200           1)                                                     ARTI01
190300           TO WKS-SF-SKU-AUX                                      ARTI01
190400     END-IF.                                                      ARTI01
190500 8120-QUITA-CEROS-IZQ-E. EXIT.                                    ARTI01
190600                                                                  ARTI01
190700 8121-UN-PASO-CEROS SECTION.                                      ARTI01
190800     ADD 1 TO WKS-SF-I.                                           ARTI01
190900 8121-UN-PASO-CEROS-E. EXIT.                                      ARTI01
191000                                                                  ARTI01
191100******************************************************************ARTI01
191200* 8300 - RELLENA CON CEROS A LA IZQUIERDA EL SKU NORMALIZADO      ARTI01
191300* HASTA 4 POSICIONES (CNV-TEXTO (1:CNV-LONGITUD) TRAE EL VAL      ARTI01
191400* ORIGINAL SIGNIFICATIVO, CNV-LONGITUD < 4)                       ARTI01
191500******************************************************************ARTI01
191600 8300-RELLENA-CEROS SECTION.                                      ARTI01
191700     MOVE ZERO TO WKS-SF-I                                        ARTI01
191800     COMPUTE WAT-J = 4 - CNV-LONGITUD                             ARTI01
191900     PERFORM 8301-UN-CERO                                         ARTI01
192000        VARYING WKS-SF-I FROM 1 BY 1 UNTIL WKS-SF-I > WAT-J       ARTI01
192100     MOVE CNV-TEXTO (1:CNV-LONGITUD) TO                           ARTI01
192200        LIN-LOGO-SKU-NORMAL (5 - CNV-LONGITUD:CNV-LONGITUD).      ARTI01
192300 8300-RELLENA-CEROS-E. EXIT.                                      ARTI01
192400                                                                  ARTI01
192500 8301-UN-CERO SECTION.                                            ARTI01
192600     MOVE '0' TO LIN-LOGO-SKU-NORMAL (WKS-SF-I:1).                ARTI01
192700 8301-UN-CERO-E. EXIT.                                            ARTI01
192800                                                                  ARTI01
192900******************************************************************ARTI01
193000* 900 - CIERRE DE ARCHIVOS Y FIN DE CORRIDA                       ARTI01
193100******************************************************************ARTI01
193200 900-FINAL SECTION.                                               ARTI01
193300     CLOSE TICKETS                                                ARTI01
193400     CLOSE RUNRPT                                                 ARTI01
193500     IF WKS-TOTAL-TICKETS = 0                                     ARTI01
193600        DISPLAY                                                   ARTI01
193700           '*** ARTI1B01 - LA CORRIDA NO GENERO NINGUNA'          ARTI01
193800           & ' TARJETA - CONDICION DE ERROR ***' UPON             ARTI01
193900              CONSOLE                                             ARTI01
194000     END-IF                                                       ARTI01
194100     DISPLAY 'ARTI1B01 - LEIDOS: ' WKS-TOTAL-LEIDOS               ARTI01
194200        ' EXITOSOS: ' WKS-TOTAL-EXITOSOS                          ARTI01
194300        ' FALLIDOS: ' WKS-TOTAL-FALLIDOS                          ARTI01
194400        ' TARJETAS: ' WKS-TOTAL-TICKETS UPON CONSOLE.             ARTI01
194500 900-FINAL-E. EXIT.                                               ARTI01
194600                                                                  ARTI01
194700******************************************************************ARTI01
194800* 9000 - MANEJO DE ERROR DE APERTURA DE ARCHIVO (MISMA            ARTI01
194900* CONVENCION QUE MIGRACFS PARA ARCHIVOS SECUENCIALES - SOLO       ARTI01
195000* DESPLIEGA EL FILE STATUS, SIN CALL A RUTINA DE BITACORA QU      ARTI01
195100* EN ESTE SHOP SOLO APLICA A ARCHIVOS INDEXADOS)                  ARTI01
195200******************************************************************ARTI01
195300 9000-ERROR-ARCHIVO SECTION.                                      ARTI01
195400     SET WKS-HUBO-ERROR-ARCHIVO TO TRUE                           ARTI01
195500     DISPLAY '*** ARTI1B01 - ERROR AL ABRIR ARCHIVO '             ARTI01
195600        WKS-NOMBRE-ARCHIVO-ERR UPON CONSOLE                       ARTI01
195700     EVALUATE WKS-NOMBRE-ARCHIVO-ERR                              ARTI01
195800        WHEN 'ORDERS'                                             ARTI01
195900           DISPLAY '* FILE STATUS ORDERS : ' FS-ORDERS            ARTI01
196000              UPON CONSOLE                                        ARTI01
196100        WHEN 'LOGODB'                                             ARTI01
196200           DISPLAY '* FILE STATUS LOGODB : ' FS-LOGODB            ARTI01
196300              UPON CONSOLE                                        ARTI01
196400        WHEN 'LOGOIMG'                                            ARTI01
196500           DISPLAY '* FILE STATUS LOGOIMG : ' FS-LOGOIMG          ARTI01
196600              UPON CONSOLE                                        ARTI01
196700        WHEN 'TICKETS'                                            ARTI01
196800           DISPLAY '* FILE STATUS TICKETS : ' FS-TICKETS          ARTI01
196900              UPON CONSOLE                                        ARTI01
197000        WHEN 'RUNRPT'                                             ARTI01
197100           DISPLAY '* FILE STATUS RUNRPT : ' FS-RUNRPT            ARTI01
197200              UPON CONSOLE                                        ARTI01
197300     END-EVALUATE.                                                ARTI01
197400 9000-ERROR-ARCHIVO-E. EXIT.                                      ARTI01
197500                                                                  ARTI01
